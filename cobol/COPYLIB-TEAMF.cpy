000010*------------------------------------------------------------*
000020* TEAMF    -- EDITED CONSOLE SUMMARY LINES FOR THE END-OF-
000030* RUN TEAM DISPLAY (TEAMDRV 7000-DISPLAY-SUMMARY).  EDITED
000040* THE SAME WAY UNEMFORM EDITED THE CLAIM COUNTS.
000050*------------------------------------------------------------*
000060 01  TEAM-HEADING-LINE.
000070     05 FILLER                   PIC X(06) VALUE 'TEAM '.
000080     05 THL-TEAM-NUMBER           PIC ZZ9.
000090     05 FILLER                   PIC X(16) VALUE ' -- MEMBERS: '.
000100     05 THL-MEMBER-COUNT          PIC Z9.
000110*
000120 01  TEAM-MEMBER-LINE.
000130     05 FILLER                   PIC X(04) VALUE SPACE.
000140     05 TML-NAME                 PIC X(30).
000150     05 FILLER                   PIC X(01) VALUE SPACE.
000160     05 TML-GAME                 PIC X(20).
000170     05 FILLER                   PIC X(01) VALUE SPACE.
000180     05 TML-PERSONA              PIC X(08).
000190     05 FILLER                   PIC X(01) VALUE SPACE.
000200     05 TML-ROLE                 PIC X(12).
000210     05 FILLER                   PIC X(01) VALUE SPACE.
000220     05 TML-SKILL                PIC Z9.
000230     05 FILLER                   PIC X(01) VALUE SPACE.
000240     05 TML-ID                   PIC X(10).
000250*
000260 01  TEAM-AVERAGE-LINE.
000270     05 FILLER                   PIC X(04) VALUE SPACE.
000280     05 FILLER                   PIC X(22) VALUE
000290         'AVERAGE SKILL LEVEL: '.
000300     05 TAL-AVERAGE-SKILL        PIC Z9.99.
000310*
000320 01  RUN-SUMMARY-LINE.
000330     05 FILLER                   PIC X(17) VALUE
000340         'TEAMS FORMED  : '.
000350     05 RSL-TEAM-COUNT           PIC ZZ9.
000360     05 FILLER                   PIC X(17) VALUE
000370         '  ELAPSED SECS: '.
000380     05 RSL-ELAPSED-SECONDS      PIC ZZ9.
000390*------------------------------------------------------------*
