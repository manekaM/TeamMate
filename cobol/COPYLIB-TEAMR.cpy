000010*------------------------------------------------------------*
000020* TEAMR    -- FORMED-TEAM ROSTER LINKAGE: THE WINNING
000030* ATTEMPT'S TEAMS, FLATTENED ONE ENTRY PER MEMBER, PASSED
000040* FROM TEAMFM TO TEAMDRV/TEAMXP.  SAME SIZE/INDEX/TABLE
000050* SHAPE AS TEAMT -- THIS SHOP BUILDS EVERY CALL INTERFACE
000060* THE SAME WAY.
000070*------------------------------------------------------------*
000080 01  TEAM-ROSTER-SIZE    PIC S9(05) USAGE IS COMP.
000090 01  TEAM-ROSTER-INDEX   PIC S9(05) USAGE IS COMP.
000100 01  TEAM-COUNT          PIC S9(03) USAGE IS COMP.
000110*
000120 01  TEAM-ROSTER-TABLE.
000130 02  TBL-TEAM-MEMBER OCCURS 1 TO 500 TIMES
000140      DEPENDING ON TEAM-ROSTER-SIZE.
000150     05 TM-TEAM-NUMBER                       PIC 9(03).
000160     05 TM-PARTICIPANT-ID                    PIC X(10).
000170     05 TM-PARTICIPANT-NAME                  PIC X(30).
000180     05 TM-GAME                              PIC X(20).
000190     05 TM-ROLE                              PIC X(12).
000200     05 TM-PERSONA                           PIC X(08).
000210     05 TM-SKILL                             PIC 9(02).
000220     05 FILLER                               PIC X(09).
000230*------------------------------------------------------------*
