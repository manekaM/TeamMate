000010*===============================================================*
000020* PROGRAM NAME:    TEAMXP
000030* ORIGINAL AUTHOR: D. LUNDQUIST
000040*
000050* MAINTENENCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 04/02/91 D. LUNDQUIST    CREATED -- WRITES THE WINNING ATTEMPT'S
000090*                          TEAM ROSTER BACK OUT TO CSV.
000100* 09/22/93 ED ACKERMAN     HEADER ROW NOW BUILT FROM A LITERAL,
000110*                          NOT ASSEMBLED FIELD BY FIELD.
000120* 01/05/99 R. OKONKWO      Y2K SIGN-OFF, TRT-0119.
000130* 10/11/04 M. FERRARO      ROW COUNT NOW RETURNED TO CALLER FOR
000140*                          THE ACTIVITY LOG, TRT-0152.
000150* 03/14/09 K. DELACROIX    ROW BUILD REWORKED TO STRING EACH
000160*                          COLUMN BY ITS TRIMMED LENGTH INSTEAD
000170*                          OF DELIMITED BY SPACE -- A TWO-WORD
000180*                          NAME OR GAME TITLE WAS BEING CUT TO
000190*                          ITS FIRST WORD, TRT-0171.
000200* 03/29/09 K. DELACROIX    THREE STATEMENTS RAN PAST COLUMN 72
000210*                          AND WERE SILENTLY TRUNCATED BY THE
000220*                          COMPILER -- REWRAPPED ONTO CONTINUATION
000230*                          LINES, NO LOGIC CHANGED, TRT-0174.
000240*===============================================================*
000250 IDENTIFICATION DIVISION.
000260 PROGRAM-ID.  TEAMXP.
000270 AUTHOR.        D. LUNDQUIST.
000280 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000290 DATE-WRITTEN.  04/02/91.
000300 DATE-COMPILED.
000310 SECURITY.      NON-CONFIDENTIAL.
000320*===============================================================*
000330 ENVIRONMENT DIVISION.
000340*---------------------------------------------------------------*
000350 CONFIGURATION SECTION.
000360*---------------------------------------------------------------*
000370 SOURCE-COMPUTER. IBM-3081.
000380 OBJECT-COMPUTER. IBM-3081.
000390 SPECIAL-NAMES.
000400     C01 IS TOP-OF-FORM
000410     CLASS TEAM-DIGITS IS '0' THRU '9'
000420     UPSI-0 ON STATUS IS TEAMXP-TRACE-SW.
000430*---------------------------------------------------------------*
000440 INPUT-OUTPUT SECTION.
000450*---------------------------------------------------------------*
000460 FILE-CONTROL.
000470     SELECT TEAM-ROSTER-FILE ASSIGN TO TEAMDD
000480       ORGANIZATION IS LINE SEQUENTIAL
000490       FILE STATUS  IS TEAM-ROSTER-FILE-STATUS.
000500*===============================================================*
000510 DATA DIVISION.
000520*---------------------------------------------------------------*
000530 FILE SECTION.
000540*---------------------------------------------------------------*
000550 FD  TEAM-ROSTER-FILE
000560      LABEL RECORDS ARE STANDARD
000570      DATA RECORD IS TEAM-ROSTER-FILE-LINE.
000580 01  TEAM-ROSTER-FILE-LINE            PIC X(120).
000590 01  TEAM-ROSTER-LINE-BYTES REDEFINES TEAM-ROSTER-FILE-LINE.
000600     05  TEAM-ROSTER-LINE-BYTE          PIC X(01) OCCURS 120
000610                                       TIMES.
000620*---------------------------------------------------------------*
000630 WORKING-STORAGE SECTION.
000640*---------------------------------------------------------------*
000650* THE ROW-BUILD POINTER AND THE TRIM-LENGTH IT FEEDS OFF ARE
000660* STANDALONE SCRATCH ITEMS, NOT PART OF ANY RECORD, SO THEY ARE
000670* CARRIED AT THE 77 LEVEL THE WAY A BARE COUNTER ALWAYS HAS BEEN
000680* IN THIS SHOP.
000690*---------------------------------------------------------------*
000700 77  WS-TRIM-LENGTH                   PIC S9(02) USAGE COMP
000710                                      VALUE 0.
000720 77  WS-OUT-POINTER                   PIC S9(03) USAGE COMP
000730                                      VALUE 1.
000740*---------------------------------------------------------------*
000750 01  WS-SWITCHES-SUBSCRIPTS-MISC.
000760     05  TEAMXP-TRACE-SW               PIC X(01) VALUE 'N'.
000770     05  TEAM-ROSTER-FILE-STATUS       PIC X(02).
000780         88  TEAM-ROSTER-FILE-OK                 VALUE '00'.
000790     05  WS-SCAN-INDEX                 PIC S9(05) USAGE COMP
000800                                        VALUE 0.
000810     05  WS-ROWS-WRITTEN               PIC S9(05) USAGE COMP
000820                                        VALUE 0.
000830     05  FILLER                        PIC X(06).
000840*---------------------------------------------------------------*
000850* ONE OUTPUT CSV LINE, BUILT UP FIELD BY FIELD BEHIND A TRAILING
000860* DELIMITER ON EVERY COLUMN EXCEPT THE LAST, THEN TRIMMED.
000870*---------------------------------------------------------------*
000880 01  WS-OUT-WORK-LINE                 PIC X(120).
000890 01  WS-OUT-LINE-BYTES REDEFINES WS-OUT-WORK-LINE.
000900     05  WS-OUT-LINE-BYTE              PIC X(01) OCCURS 120 TIMES.
000910 01  WS-TEAM-LABEL                     PIC X(10).
000920 01  WS-TEAM-LABEL-BYTES REDEFINES WS-TEAM-LABEL.
000930     05  WS-TEAM-LABEL-BYTE             PIC X(01) OCCURS 10 TIMES.
000940 01  WS-TEAM-LABEL-NUMBER              PIC Z(02)9.
000950 01  WS-LABEL-LEAD-SPACES               PIC S9(02) USAGE COMP
000960                                        VALUE 0.
000970*---------------------------------------------------------------*
000980* ONE COLUMN'S CONTENT, RIGHT-TRIMMED BEFORE IT IS APPENDED TO
000990* THE OUTPUT LINE -- SEE 9100 BELOW.
001000*---------------------------------------------------------------*
001010 01  WS-TRIM-SOURCE                    PIC X(40).
001020*---------------------------------------------------------------*
001030 LINKAGE SECTION.
001040 COPY TEAMR.
001050*===============================================================*
001060 PROCEDURE DIVISION USING TEAM-ROSTER-SIZE, TEAM-ROSTER-INDEX,
001070     TEAM-COUNT, TEAM-ROSTER-TABLE, WS-ROWS-WRITTEN.
001080*---------------------------------------------------------------*
001090 0000-MAIN-ROUTINE.
001100*---------------------------------------------------------------*
001110     MOVE 0 TO WS-ROWS-WRITTEN.
001120     PERFORM 1000-OPEN-TEAM-ROSTER-FILE.
001130     IF TEAM-ROSTER-FILE-OK
001140         PERFORM 2000-WRITE-HEADER-ROW
001150         PERFORM 2100-WRITE-ONE-MEMBER-ROW
001160             VARYING WS-SCAN-INDEX FROM 1 BY 1
001170             UNTIL WS-SCAN-INDEX > TEAM-ROSTER-SIZE
001180         PERFORM 3000-CLOSE-TEAM-ROSTER-FILE
001190     END-IF.
001200     GOBACK.
001210*---------------------------------------------------------------*
001220 1000-OPEN-TEAM-ROSTER-FILE.
001230*---------------------------------------------------------------*
001240     OPEN OUTPUT TEAM-ROSTER-FILE.
001250     IF NOT TEAM-ROSTER-FILE-OK
001260         DISPLAY 'TEAMXP: UNABLE TO OPEN TEAM ROSTER OUTPUT, ',
001270             'STATUS ', TEAM-ROSTER-FILE-STATUS
001280     END-IF.
001290*---------------------------------------------------------------*
001300 2000-WRITE-HEADER-ROW.
001310*---------------------------------------------------------------*
001320     MOVE
001330      'TeamNumber,ParticipantID,Name,Game,Role,Personality,Skill'
001340         TO TEAM-ROSTER-FILE-LINE.
001350     WRITE TEAM-ROSTER-FILE-LINE.
001360*---------------------------------------------------------------*
001370 2100-WRITE-ONE-MEMBER-ROW.
001380*---------------------------------------------------------------*
001390     MOVE TM-TEAM-NUMBER(WS-SCAN-INDEX) TO WS-TEAM-LABEL-NUMBER.
001400     MOVE 0 TO WS-LABEL-LEAD-SPACES.
001410     INSPECT WS-TEAM-LABEL-NUMBER
001420         TALLYING WS-LABEL-LEAD-SPACES FOR LEADING SPACE.
001430     MOVE SPACES TO WS-TEAM-LABEL.
001440     STRING 'Team ' DELIMITED BY SIZE
001450            WS-TEAM-LABEL-NUMBER
001460                (WS-LABEL-LEAD-SPACES + 1:
001470                 3 - WS-LABEL-LEAD-SPACES)
001480                DELIMITED BY SIZE
001490         INTO WS-TEAM-LABEL.
001500     MOVE SPACES TO WS-OUT-WORK-LINE.
001510     MOVE 1 TO WS-OUT-POINTER.
001520     PERFORM 2110-APPEND-TEAM-LABEL.
001530     PERFORM 2120-APPEND-PARTICIPANT-ID.
001540     PERFORM 2130-APPEND-PARTICIPANT-NAME.
001550     PERFORM 2140-APPEND-GAME.
001560     PERFORM 2150-APPEND-ROLE.
001570     PERFORM 2160-APPEND-PERSONA.
001580     STRING TM-SKILL(WS-SCAN-INDEX) DELIMITED BY SIZE
001590         INTO WS-OUT-WORK-LINE
001600         WITH POINTER WS-OUT-POINTER
001610     END-STRING.
001620     MOVE WS-OUT-WORK-LINE TO TEAM-ROSTER-FILE-LINE.
001630     WRITE TEAM-ROSTER-FILE-LINE.
001640     ADD 1 TO WS-ROWS-WRITTEN.
001650*---------------------------------------------------------------*
001660* EACH COLUMN BELOW IS RIGHT-TRIMMED THROUGH 9100 BEFORE IT IS
001670* STRUNG ON, SO A NAME OR GAME TITLE WITH AN EMBEDDED SPACE NO
001680* LONGER GETS CUT OFF AT ITS FIRST WORD, TRT-0171.
001690*---------------------------------------------------------------*
001700 2110-APPEND-TEAM-LABEL.
001710*---------------------------------------------------------------*
001720     MOVE WS-TEAM-LABEL TO WS-TRIM-SOURCE.
001730     PERFORM 9100-COMPUTE-TRIM-LENGTH.
001740     STRING WS-TRIM-SOURCE(1:WS-TRIM-LENGTH) DELIMITED BY SIZE
001750            ','                               DELIMITED BY SIZE
001760         INTO WS-OUT-WORK-LINE
001770         WITH POINTER WS-OUT-POINTER
001780     END-STRING.
001790*---------------------------------------------------------------*
001800 2120-APPEND-PARTICIPANT-ID.
001810*---------------------------------------------------------------*
001820     MOVE TM-PARTICIPANT-ID(WS-SCAN-INDEX) TO WS-TRIM-SOURCE.
001830     PERFORM 9100-COMPUTE-TRIM-LENGTH.
001840     STRING WS-TRIM-SOURCE(1:WS-TRIM-LENGTH) DELIMITED BY SIZE
001850            ','                               DELIMITED BY SIZE
001860         INTO WS-OUT-WORK-LINE
001870         WITH POINTER WS-OUT-POINTER
001880     END-STRING.
001890*---------------------------------------------------------------*
001900 2130-APPEND-PARTICIPANT-NAME.
001910*---------------------------------------------------------------*
001920     MOVE TM-PARTICIPANT-NAME(WS-SCAN-INDEX) TO WS-TRIM-SOURCE.
001930     PERFORM 9100-COMPUTE-TRIM-LENGTH.
001940     STRING WS-TRIM-SOURCE(1:WS-TRIM-LENGTH) DELIMITED BY SIZE
001950            ','                               DELIMITED BY SIZE
001960         INTO WS-OUT-WORK-LINE
001970         WITH POINTER WS-OUT-POINTER
001980     END-STRING.
001990*---------------------------------------------------------------*
002000 2140-APPEND-GAME.
002010*---------------------------------------------------------------*
002020     MOVE TM-GAME(WS-SCAN-INDEX) TO WS-TRIM-SOURCE.
002030     PERFORM 9100-COMPUTE-TRIM-LENGTH.
002040     STRING WS-TRIM-SOURCE(1:WS-TRIM-LENGTH) DELIMITED BY SIZE
002050            ','                               DELIMITED BY SIZE
002060         INTO WS-OUT-WORK-LINE
002070         WITH POINTER WS-OUT-POINTER
002080     END-STRING.
002090*---------------------------------------------------------------*
002100 2150-APPEND-ROLE.
002110*---------------------------------------------------------------*
002120     MOVE TM-ROLE(WS-SCAN-INDEX) TO WS-TRIM-SOURCE.
002130     PERFORM 9100-COMPUTE-TRIM-LENGTH.
002140     STRING WS-TRIM-SOURCE(1:WS-TRIM-LENGTH) DELIMITED BY SIZE
002150            ','                               DELIMITED BY SIZE
002160         INTO WS-OUT-WORK-LINE
002170         WITH POINTER WS-OUT-POINTER
002180     END-STRING.
002190*---------------------------------------------------------------*
002200 2160-APPEND-PERSONA.
002210*---------------------------------------------------------------*
002220     MOVE TM-PERSONA(WS-SCAN-INDEX) TO WS-TRIM-SOURCE.
002230     PERFORM 9100-COMPUTE-TRIM-LENGTH.
002240     STRING WS-TRIM-SOURCE(1:WS-TRIM-LENGTH) DELIMITED BY SIZE
002250            ','                               DELIMITED BY SIZE
002260         INTO WS-OUT-WORK-LINE
002270         WITH POINTER WS-OUT-POINTER
002280     END-STRING.
002290*---------------------------------------------------------------*
002300 3000-CLOSE-TEAM-ROSTER-FILE.
002310*---------------------------------------------------------------*
002320     CLOSE TEAM-ROSTER-FILE.
002330     DISPLAY 'TEAMXP: TEAM ROSTER ROWS WRITTEN: ',
002340         WS-ROWS-WRITTEN.
002350*---------------------------------------------------------------*
002360* RIGHT-TRIM LENGTH OF WS-TRIM-SOURCE -- BACKS UP FROM THE FULL
002370* 40-BYTE WIDTH UNTIL A NON-SPACE CHARACTER IS FOUND.  NO INSPECT
002380* PHRASE COVERS TRAILING SPACES, SO THIS WALKS IT BY HAND.
002390*---------------------------------------------------------------*
002400 9100-COMPUTE-TRIM-LENGTH.
002410*---------------------------------------------------------------*
002420     MOVE 40 TO WS-TRIM-LENGTH.
002430     PERFORM 9110-BACK-UP-ONE-POSITION
002440         UNTIL WS-TRIM-LENGTH = 0
002450             OR WS-TRIM-SOURCE(WS-TRIM-LENGTH:1) NOT = SPACE.
002460*---------------------------------------------------------------*
002470 9110-BACK-UP-ONE-POSITION.
002480*---------------------------------------------------------------*
002490     SUBTRACT 1 FROM WS-TRIM-LENGTH.
