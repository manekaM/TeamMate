000010*------------------------------------------------------------*
000020* TEAMT    -- LOADER LINKAGE: PARTICIPANT POOL TABLE PASSED
000030* FROM TEAMRD TO TEAMDRV/TEAMFM.  SAME SHAPE AS THE OLD
000040* UNEMT CLAIM TABLE -- A SIZE/INDEX PAIR PLUS AN OCCURS
000050* DEPENDING ON TABLE, FIELDS RESTATED HERE RATHER THAN
000060* COPY'D FROM TEAMC SO THE TABLE ENTRY CAN CARRY ITS OWN
000070* LOAD-TIME DERIVED FIELD (PARTICIPANT-PERSONA).
000080*------------------------------------------------------------*
000090 01  RECORD-TABLE-SIZE   PIC S9(05) USAGE IS COMP.
000100 01  RECORD-TABLE-INDEX  PIC S9(05) USAGE IS COMP.
000110*
000120 01  LOAD-RETURN-STATUS  PIC X(02).
000130     88  LOAD-OK                     VALUE '00'.
000140     88  LOAD-FATAL-NOFILE            VALUE '90'.
000150     88  LOAD-FATAL-EMPTY             VALUE '91'.
000160     88  LOAD-FATAL-BAD-DATA          VALUE '92'.
000170*
000180 01  RECORD-WARNING-COUNT    PIC S9(05) USAGE IS COMP.
000190 01  RECORD-TABLE.
000200 02  TBL-PARTICIPANT OCCURS 1 TO 500 TIMES
000210      DEPENDING ON RECORD-TABLE-SIZE.
000220     05 PARTICIPANT-ID                      PIC X(10).
000230     05 PARTICIPANT-NAME                     PIC X(30).
000240     05 PARTICIPANT-EMAIL                    PIC X(40).
000250     05 PARTICIPANT-GAME                     PIC X(20).
000260     05 PARTICIPANT-SKILL                    PIC 9(02).
000270     05 PARTICIPANT-ROLE                     PIC X(12).
000280     05 PARTICIPANT-SCORE                    PIC 9(03).
000290     05 PARTICIPANT-PERSONA                  PIC X(08).
000300     05 FILLER                               PIC X(07).
000310*------------------------------------------------------------*
