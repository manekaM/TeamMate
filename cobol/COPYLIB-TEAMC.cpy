000010*------------------------------------------------------------*
000020* TEAMC    -- PARTICIPANT MASTER RECORD LAYOUT
000030* ONE ENTRY PER ROSTER PARTICIPANT, AS LOADED FROM THE
000040* PARTICIPANT CSV BY TEAMRD AND CARRIED THROUGH TEAMFM/TEAMXP.
000050*------------------------------------------------------------*
000060 01  PARTICIPANT-RECORD.
000070     05 PARTICIPANT-ID                      PIC X(10).
000080     05 PARTICIPANT-NAME                     PIC X(30).
000090     05 PARTICIPANT-EMAIL                    PIC X(40).
000100     05 PARTICIPANT-GAME                     PIC X(20).
000110     05 PARTICIPANT-SKILL                    PIC 9(02) VALUE 0.
000120     05 PARTICIPANT-ROLE                     PIC X(12).
000130     05 PARTICIPANT-SCORE                    PIC 9(03) VALUE 0.
000140     05 PARTICIPANT-PERSONA                  PIC X(08).
000150     05 FILLER                               PIC X(07).
000160*------------------------------------------------------------*
