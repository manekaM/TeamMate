000010*===============================================================*
000020* PROGRAM NAME:    TEAMDRV
000030* ORIGINAL AUTHOR: ED ACKERMAN
000040*
000050* MAINTENENCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 04/02/91 ED ACKERMAN     CREATED -- DRIVES THE NIGHTLY TEAM-
000090*                          FORMATION RUN: LOAD, FORM, EXPORT,
000100*                          REGISTER, LOG, SUMMARIZE.
000110* 09/22/93 ED ACKERMAN     TEAM-SIZE/ATTEMPT-COUNT NOW READ FROM
000120*                          THE TEAMPM PARAMETER FILE INSTEAD OF
000130*                          BEING HARD-CODED.
000140* 02/19/96 R. OKONKWO      REGISTRATION CALL IS NOW CONDITIONAL
000150*                          ON THE PARAMETER FILE'S REGISTER
000160*                          SWITCH -- MOST NIGHTS THERE IS NO
000170*                          NEW SIGN-UP TO APPEND.
000180* 01/05/99 R. OKONKWO      Y2K SIGN-OFF, TRT-0119 -- WS-RUN-DATE
000190*                          EXPANDED TO A 4-DIGIT YEAR.
000200* 10/11/04 M. FERRARO      TEAM-SIZE FLOOR-BOUND SUBSTITUTION
000210*                          RULE ADDED -- A REQUESTED SIZE OUTSIDE
000220*                          3-10 NOW SILENTLY DEFAULTS TO 5
000230*                          RATHER THAN ABORTING THE RUN, TRT-0152.
000240* 05/30/01 M. FERRARO      ATTEMPT COUNT NOW A PARAMETER-FILE
000250*                          FIELD AS WELL, TO SUPPORT THE MULTI-
000260*                          ATTEMPT SCORING PASS IN TEAMFM.
000270* 03/21/09 K. DELACROIX    DROPPED THE BLIND SPACE-FILL OF THE NEW
000280*                          PARTICIPANT'S PERSONA FIELD BEFORE THE
000290*                          CALL TO TEAMRG -- TEAMRG NOW CLASSIFIES
000300*                          IT ITSELF THE SAME NIGHT, TRT-0172.
000310*===============================================================*
000320 IDENTIFICATION DIVISION.
000330 PROGRAM-ID.  TEAMDRV.
000340 AUTHOR.        ED ACKERMAN.
000350 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000360 DATE-WRITTEN.  04/02/91.
000370 DATE-COMPILED.
000380 SECURITY.      NON-CONFIDENTIAL.
000390*===============================================================*
000400 ENVIRONMENT DIVISION.
000410*---------------------------------------------------------------*
000420 CONFIGURATION SECTION.
000430*---------------------------------------------------------------*
000440 SOURCE-COMPUTER. IBM-3081.
000450 OBJECT-COMPUTER. IBM-3081.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM
000480     CLASS DRV-DIGITS IS '0' THRU '9'
000490     UPSI-0 ON STATUS IS TEAMDRV-TRACE-SW.
000500*---------------------------------------------------------------*
000510 INPUT-OUTPUT SECTION.
000520*---------------------------------------------------------------*
000530 FILE-CONTROL.
000540     SELECT PARM-FILE ASSIGN TO TEAMPM
000550       ORGANIZATION IS LINE SEQUENTIAL
000560       FILE STATUS  IS PARM-FILE-STATUS.
000570     SELECT LOG-FILE ASSIGN TO TEAMLG
000580       ORGANIZATION IS LINE SEQUENTIAL
000590       FILE STATUS  IS LOG-FILE-STATUS.
000600*===============================================================*
000610 DATA DIVISION.
000620*---------------------------------------------------------------*
000630 FILE SECTION.
000640*---------------------------------------------------------------*
000650 FD  PARM-FILE
000660      LABEL RECORDS ARE STANDARD
000670      DATA RECORD IS PARM-FILE-LINE.
000680 01  PARM-FILE-LINE.
000690     05  PARM-TEAM-SIZE                PIC 9(03).
000700     05  PARM-ATTEMPT-COUNT            PIC 9(03).
000710     05  PARM-REGISTER-SW              PIC X(01).
000720     05  PARM-NEW-ID                   PIC X(10).
000730     05  PARM-NEW-NAME                 PIC X(30).
000740     05  PARM-NEW-EMAIL                PIC X(40).
000750     05  PARM-NEW-GAME                 PIC X(20).
000760     05  PARM-NEW-SKILL                PIC 9(02).
000770     05  PARM-NEW-ROLE                 PIC X(12).
000780     05  PARM-NEW-SCORE                PIC 9(03).
000790     05  FILLER                       PIC X(06).
000800 01  PARM-LINE-BYTES REDEFINES PARM-FILE-LINE PIC X(130).
000810 FD  LOG-FILE
000820      LABEL RECORDS ARE STANDARD
000830      DATA RECORD IS LOG-FILE-LINE.
000840 01  LOG-FILE-LINE                    PIC X(90).
000850 01  LOG-LINE-BYTES REDEFINES LOG-FILE-LINE.
000860     05  LOG-LINE-BYTE                  PIC X(01) OCCURS 90
000870                                         TIMES.
000880*---------------------------------------------------------------*
000890 WORKING-STORAGE SECTION.
000900*---------------------------------------------------------------*
000910* THE RUN'S ELAPSED-SECONDS COUNT IS A BARE SCRATCH ITEM, NOT
000920* PART OF ANY LARGER RECORD, SO IT STAYS AT THE 77 LEVEL THE WAY
000930* THIS SHOP HAS ALWAYS CARRIED A LONE COUNTER, TRT-0172.
000940*---------------------------------------------------------------*
000950 77  WS-ELAPSED-SECONDS               PIC S9(05) USAGE COMP
000960                                       VALUE 0.
000970*---------------------------------------------------------------*
000980 01  WS-SWITCHES-SUBSCRIPTS-MISC.
000990     05  TEAMDRV-TRACE-SW             PIC X(01) VALUE 'N'.
001000     05  PARM-FILE-STATUS             PIC X(02).
001010         88  PARM-FILE-OK                        VALUE '00'.
001020     05  LOG-FILE-STATUS               PIC X(02).
001030         88  LOG-FILE-OK                          VALUE '00'.
001040     05  WS-TEAM-INDEX                PIC S9(03) USAGE COMP
001050                                       VALUE 0.
001060     05  WS-MEMBER-SCAN-INDEX         PIC S9(05) USAGE COMP
001070                                       VALUE 0.
001080     05  WS-TEAM-MEMBER-COUNT         PIC S9(03) USAGE COMP
001090                                       VALUE 0.
001100     05  WS-TEAM-SKILL-SUM            PIC S9(05) USAGE COMP
001110                                       VALUE 0.
001120     05  WS-ROWS-WRITTEN              PIC S9(05) USAGE COMP
001130                                       VALUE 0.
001140     05  FILLER                       PIC X(03).
001150*---------------------------------------------------------------*
001160* RUN-DATE/RUN-TIME BLOCKS USED ONLY TO STAMP THE LOG AND TIME
001170* THE RUN -- NO INTRINSIC FUNCTIONS, JUST ACCEPT FROM DATE/TIME
001180* THE WAY THIS SHOP HAS ALWAYS DONE IT.
001190*---------------------------------------------------------------*
001200 01  WS-RUN-DATE.
001210     05  WS-RUN-YEAR                  PIC 99.
001220     05  WS-RUN-MONTH                 PIC 99.
001230     05  WS-RUN-DAY                   PIC 99.
001240     05  FILLER                       PIC X(02).
001250 01  WS-START-TIME.
001260     05  WS-START-HH                  PIC 99.
001270     05  WS-START-MM                  PIC 99.
001280     05  WS-START-SS                  PIC 99.
001290     05  WS-START-CC                  PIC 99.
001300     05  FILLER                       PIC X(02).
001310 01  WS-END-TIME.
001320     05  WS-END-HH                    PIC 99.
001330     05  WS-END-MM                    PIC 99.
001340     05  WS-END-SS                    PIC 99.
001350     05  WS-END-CC                    PIC 99.
001360     05  FILLER                       PIC X(02).
001370 01  WS-TIME-BYTES REDEFINES WS-END-TIME PIC X(10).
001380 01  WS-AVERAGE-SKILL                 PIC S9(03)V9(02)
001390                                       VALUE 0.
001400*---------------------------------------------------------------*
001410* ONE LOG DETAIL LINE, ASSEMBLED BEHIND A TIMESTAMP AND LEVEL
001420* TAG BEFORE EVERY WRITE TO TEAMLG.
001430*---------------------------------------------------------------*
001440 01  WS-LOG-TEXT                       PIC X(60).
001450 01  WS-LOG-LEVEL                      PIC X(05).
001460 01  WS-LOG-WORK-LINE                 PIC X(90).
001470*---------------------------------------------------------------*
001480 COPY TEAMT.
001490 COPY TEAMR.
001500 COPY TEAMF.
001510*---------------------------------------------------------------*
001520 01  WS-TEAM-SIZE-REQUESTED           PIC S9(03) USAGE COMP
001530                                       VALUE 5.
001540 01  WS-ATTEMPT-COUNT-PARM            PIC S9(03) USAGE COMP
001550                                       VALUE 4.
001560*---------------------------------------------------------------*
001570 COPY TEAMC.
001580*===============================================================*
001590 PROCEDURE DIVISION.
001600*---------------------------------------------------------------*
001610 0000-MAIN-ROUTINE.
001620*---------------------------------------------------------------*
001630     MOVE 0 TO TEAM-ROSTER-SIZE, TEAM-COUNT.
001640     ACCEPT WS-RUN-DATE FROM DATE.
001650     ACCEPT WS-START-TIME FROM TIME.
001660     PERFORM 1000-OPEN-LOG-FILE.
001670     MOVE 'RUN START' TO WS-LOG-TEXT.
001680     MOVE 'INFO ' TO WS-LOG-LEVEL.
001690     PERFORM 1100-WRITE-LOG-LINE.
001700     PERFORM 2000-READ-RUN-PARAMETERS.
001710     PERFORM 2100-APPLY-TEAM-SIZE-FLOOR-BOUND.
001720     PERFORM 3000-CALL-TEAMRD.
001730     IF LOAD-OK
001740         PERFORM 4000-CALL-TEAMFM
001750         PERFORM 5000-CALL-TEAMXP
001760         IF PARM-REGISTER-SW = 'Y'
001770             PERFORM 6000-CALL-TEAMRG
001780         END-IF
001790     END-IF.
001800     ACCEPT WS-END-TIME FROM TIME.
001810     PERFORM 7000-DISPLAY-SUMMARY.
001820     MOVE 'RUN END' TO WS-LOG-TEXT.
001830     MOVE 'INFO ' TO WS-LOG-LEVEL.
001840     PERFORM 1100-WRITE-LOG-LINE.
001850     PERFORM 8000-CLOSE-LOG-FILE.
001860     GOBACK.
001870*---------------------------------------------------------------*
001880 1000-OPEN-LOG-FILE.
001890*---------------------------------------------------------------*
001900     OPEN EXTEND LOG-FILE.
001910     IF NOT LOG-FILE-OK
001920         OPEN OUTPUT LOG-FILE
001930     END-IF.
001940*---------------------------------------------------------------*
001950 1100-WRITE-LOG-LINE.
001960*---------------------------------------------------------------*
001970     MOVE SPACES TO WS-LOG-WORK-LINE.
001980     STRING
001990         '[' DELIMITED BY SIZE
002000         WS-RUN-YEAR       DELIMITED BY SIZE
002010         '-'                DELIMITED BY SIZE
002020         WS-RUN-MONTH      DELIMITED BY SIZE
002030         '-'                DELIMITED BY SIZE
002040         WS-RUN-DAY        DELIMITED BY SIZE
002050         '] '               DELIMITED BY SIZE
002060         WS-LOG-LEVEL       DELIMITED BY SIZE
002070         WS-LOG-TEXT        DELIMITED BY SIZE
002080         INTO WS-LOG-WORK-LINE.
002090     MOVE WS-LOG-WORK-LINE TO LOG-FILE-LINE.
002100     WRITE LOG-FILE-LINE.
002110*---------------------------------------------------------------*
002120 2000-READ-RUN-PARAMETERS.
002130*---------------------------------------------------------------*
002140     MOVE 'N' TO PARM-REGISTER-SW.
002150     OPEN INPUT PARM-FILE.
002160     IF PARM-FILE-OK
002170         READ PARM-FILE
002180             AT END MOVE 'N' TO PARM-REGISTER-SW
002190         END-READ
002200         IF PARM-FILE-STATUS = '00'
002210             MOVE PARM-TEAM-SIZE
002220                 TO WS-TEAM-SIZE-REQUESTED
002230             MOVE PARM-ATTEMPT-COUNT
002240                 TO WS-ATTEMPT-COUNT-PARM
002250         END-IF
002260         CLOSE PARM-FILE
002270     ELSE
002280         MOVE 'PARAMETER FILE NOT FOUND -- USING DEFAULTS'
002290             TO WS-LOG-TEXT
002300         MOVE 'WARN ' TO WS-LOG-LEVEL
002310         PERFORM 1100-WRITE-LOG-LINE
002320     END-IF.
002330*---------------------------------------------------------------*
002340 2100-APPLY-TEAM-SIZE-FLOOR-BOUND.
002350*---------------------------------------------------------------*
002360     IF WS-TEAM-SIZE-REQUESTED < 3 OR
002370        WS-TEAM-SIZE-REQUESTED > 10
002380         MOVE 5 TO WS-TEAM-SIZE-REQUESTED
002390     END-IF.
002400     IF WS-ATTEMPT-COUNT-PARM < 1
002410         MOVE 1 TO WS-ATTEMPT-COUNT-PARM
002420     END-IF.
002430*---------------------------------------------------------------*
002440 3000-CALL-TEAMRD.
002450*---------------------------------------------------------------*
002460     CALL 'TEAMRD' USING RECORD-TABLE-SIZE, RECORD-TABLE-INDEX,
002470         LOAD-RETURN-STATUS, RECORD-WARNING-COUNT, RECORD-TABLE
002480     END-CALL.
002490     MOVE 'PARTICIPANTS LOADED' TO WS-LOG-TEXT.
002500     MOVE 'INFO ' TO WS-LOG-LEVEL.
002510     PERFORM 1100-WRITE-LOG-LINE.
002520     IF NOT LOAD-OK
002530         MOVE 'PARTICIPANT LOAD FAILED -- RUN ABORTED'
002540             TO WS-LOG-TEXT
002550         MOVE 'FATAL' TO WS-LOG-LEVEL
002560         PERFORM 1100-WRITE-LOG-LINE
002570         DISPLAY 'TEAMDRV: LOAD FAILED, STATUS ',
002580             LOAD-RETURN-STATUS
002590     END-IF.
002600*---------------------------------------------------------------*
002610 4000-CALL-TEAMFM.
002620*---------------------------------------------------------------*
002630     CALL 'TEAMFM' USING RECORD-TABLE-SIZE, RECORD-TABLE-INDEX,
002640         LOAD-RETURN-STATUS, RECORD-WARNING-COUNT, RECORD-TABLE,
002650         WS-TEAM-SIZE-REQUESTED, WS-ATTEMPT-COUNT-PARM,
002660         TEAM-ROSTER-SIZE, TEAM-ROSTER-INDEX, TEAM-COUNT,
002670         TEAM-ROSTER-TABLE
002680     END-CALL.
002690     MOVE 'TEAMS FORMED' TO WS-LOG-TEXT.
002700     MOVE 'INFO ' TO WS-LOG-LEVEL.
002710     PERFORM 1100-WRITE-LOG-LINE.
002720*---------------------------------------------------------------*
002730 5000-CALL-TEAMXP.
002740*---------------------------------------------------------------*
002750     CALL 'TEAMXP' USING TEAM-ROSTER-SIZE, TEAM-ROSTER-INDEX,
002760         TEAM-COUNT, TEAM-ROSTER-TABLE, WS-ROWS-WRITTEN
002770     END-CALL.
002780     MOVE 'TEAM ROSTER EXPORTED' TO WS-LOG-TEXT.
002790     MOVE 'INFO ' TO WS-LOG-LEVEL.
002800     PERFORM 1100-WRITE-LOG-LINE.
002810*---------------------------------------------------------------*
002820 6000-CALL-TEAMRG.
002830*---------------------------------------------------------------*
002840     MOVE PARM-NEW-ID      TO PARTICIPANT-ID.
002850     MOVE PARM-NEW-NAME    TO PARTICIPANT-NAME.
002860     MOVE PARM-NEW-EMAIL   TO PARTICIPANT-EMAIL.
002870     MOVE PARM-NEW-GAME    TO PARTICIPANT-GAME.
002880     MOVE PARM-NEW-SKILL   TO PARTICIPANT-SKILL.
002890     MOVE PARM-NEW-ROLE    TO PARTICIPANT-ROLE.
002900     MOVE PARM-NEW-SCORE   TO PARTICIPANT-SCORE.
002910     CALL 'TEAMRG' USING PARTICIPANT-RECORD, RG-RETURN-STATUS
002920     END-CALL.
002930     MOVE 'NEW PARTICIPANT REGISTERED' TO WS-LOG-TEXT.
002940     MOVE 'INFO ' TO WS-LOG-LEVEL.
002950     PERFORM 1100-WRITE-LOG-LINE.
002960*---------------------------------------------------------------*
002970 7000-DISPLAY-SUMMARY.
002980*---------------------------------------------------------------*
002990     COMPUTE WS-ELAPSED-SECONDS =
003000         ((WS-END-HH * 3600) + (WS-END-MM * 60) + WS-END-SS) -
003010         ((WS-START-HH * 3600) + (WS-START-MM * 60) +
003020          WS-START-SS).
003030     IF WS-ELAPSED-SECONDS < 0
003040         ADD 86400 TO WS-ELAPSED-SECONDS
003050     END-IF.
003060     MOVE TEAM-COUNT TO RSL-TEAM-COUNT.
003070     MOVE WS-ELAPSED-SECONDS TO RSL-ELAPSED-SECONDS.
003080     DISPLAY RUN-SUMMARY-LINE.
003090     PERFORM 7100-DISPLAY-ONE-TEAM-BLOCK
003100         VARYING WS-TEAM-INDEX FROM 1 BY 1
003110         UNTIL WS-TEAM-INDEX > TEAM-COUNT.
003120*---------------------------------------------------------------*
003130 7100-DISPLAY-ONE-TEAM-BLOCK.
003140*---------------------------------------------------------------*
003150     MOVE 0 TO WS-TEAM-MEMBER-COUNT, WS-TEAM-SKILL-SUM.
003160     PERFORM 7110-COUNT-ONE-ROSTER-ENTRY
003170         VARYING WS-MEMBER-SCAN-INDEX FROM 1 BY 1
003180         UNTIL WS-MEMBER-SCAN-INDEX > TEAM-ROSTER-SIZE.
003190     MOVE WS-TEAM-INDEX TO THL-TEAM-NUMBER.
003200     MOVE WS-TEAM-MEMBER-COUNT TO THL-MEMBER-COUNT.
003210     DISPLAY TEAM-HEADING-LINE.
003220     PERFORM 7120-DISPLAY-ONE-MEMBER-LINE
003230         VARYING WS-MEMBER-SCAN-INDEX FROM 1 BY 1
003240         UNTIL WS-MEMBER-SCAN-INDEX > TEAM-ROSTER-SIZE.
003250     IF WS-TEAM-MEMBER-COUNT > 0
003260         COMPUTE WS-AVERAGE-SKILL ROUNDED =
003270             WS-TEAM-SKILL-SUM / WS-TEAM-MEMBER-COUNT
003280     ELSE
003290         MOVE 0 TO WS-AVERAGE-SKILL
003300     END-IF.
003310     MOVE WS-AVERAGE-SKILL TO TAL-AVERAGE-SKILL.
003320     DISPLAY TEAM-AVERAGE-LINE.
003330*---------------------------------------------------------------*
003340 7110-COUNT-ONE-ROSTER-ENTRY.
003350*---------------------------------------------------------------*
003360     IF TM-TEAM-NUMBER(WS-MEMBER-SCAN-INDEX) = WS-TEAM-INDEX
003370         ADD 1 TO WS-TEAM-MEMBER-COUNT
003380         ADD TM-SKILL(WS-MEMBER-SCAN-INDEX) TO WS-TEAM-SKILL-SUM
003390     END-IF.
003400*---------------------------------------------------------------*
003410 7120-DISPLAY-ONE-MEMBER-LINE.
003420*---------------------------------------------------------------*
003430     IF TM-TEAM-NUMBER(WS-MEMBER-SCAN-INDEX) = WS-TEAM-INDEX
003440         MOVE TM-PARTICIPANT-NAME(WS-MEMBER-SCAN-INDEX)
003450             TO TML-NAME
003460         MOVE TM-GAME(WS-MEMBER-SCAN-INDEX) TO TML-GAME
003470         MOVE TM-PERSONA(WS-MEMBER-SCAN-INDEX) TO TML-PERSONA
003480         MOVE TM-ROLE(WS-MEMBER-SCAN-INDEX) TO TML-ROLE
003490         MOVE TM-SKILL(WS-MEMBER-SCAN-INDEX) TO TML-SKILL
003500         MOVE TM-PARTICIPANT-ID(WS-MEMBER-SCAN-INDEX) TO TML-ID
003510         DISPLAY TEAM-MEMBER-LINE
003520     END-IF.
003530*---------------------------------------------------------------*
003540 8000-CLOSE-LOG-FILE.
003550*---------------------------------------------------------------*
003560     CLOSE LOG-FILE.
