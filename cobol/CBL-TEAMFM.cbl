000010*===============================================================*
000020* PROGRAM NAME:    TEAMFM
000030* ORIGINAL AUTHOR: R. OKONKWO
000040*
000050* MAINTENENCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 04/02/91 R. OKONKWO      CREATED -- FORMS BALANCED TEAMS FROM
000090*                          THE PARTICIPANT POOL BUILT BY TEAMRD.
000100* 09/22/93 ED ACKERMAN     RARITY RANKING NOW DONE BY SORT VERB
000110*                          RATHER THAN NESTED TABLE SCAN, TRT-0089.
000120* 02/19/96 R. OKONKWO      ADDED LEADER-FIRST PLACEMENT RULE PER
000130*                          REVISED LEAGUE FORMATION POLICY.
000140* 08/07/98 R. OKONKWO      Y2K READINESS -- RECORD-DATE FIELDS
000150*                          REVIEWED, NO 2-DIGIT YEARS IN USE.
000160* 01/05/99 R. OKONKWO      Y2K SIGN-OFF, TRT-0118.
000170* 05/30/01 M. FERRARO      MULTI-ATTEMPT SCORING ADDED, BEST OF
000180*                          ATTEMPT-COUNT RUNS NOW KEPT, TRT-0142.
000190* 10/11/04 M. FERRARO      MINIMUM-SIZE FLOOR RULE ADDED SO A
000200*                          SHORT LAST TEAM CAN STILL BE KEPT.
000210* 03/02/06 M. FERRARO      FIT SCORE CORRECTED BACK TO THE
000220*                          GAME/ROLE/THINKER POINT RULE IN THE
000230*                          FORMATION POLICY MEMO, TRT-0166 --
000240*                          PRIOR REVISION SCORED ON SKILL
000250*                          CLOSENESS IN ERROR.
000260* 03/21/09 K. DELACROIX    BEST-FIT AND CANDIDATE-FIT SCORES
000270*                          MOVED OFF WORKING-STORAGE TO THEIR
000280*                          OWN 77-LEVEL ENTRIES PER SHOP
000290*                          STANDARDS REVIEW, TRT-0172.
000300* 03/29/09 K. DELACROIX    TWO STATEMENTS RAN PAST COLUMN 72 AND
000310*                          WERE SILENTLY TRUNCATED BY THE
000320*                          COMPILER -- REWRAPPED ONTO CONTINUATION
000330*                          LINES, NO LOGIC CHANGED, TRT-0174.
000340*===============================================================*
000350 IDENTIFICATION DIVISION.
000360 PROGRAM-ID.  TEAMFM.
000370 AUTHOR.        R. OKONKWO.
000380 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000390 DATE-WRITTEN.  04/02/91.
000400 DATE-COMPILED.
000410 SECURITY.      NON-CONFIDENTIAL.
000420*===============================================================*
000430 ENVIRONMENT DIVISION.
000440*---------------------------------------------------------------*
000450 CONFIGURATION SECTION.
000460*---------------------------------------------------------------*
000470 SOURCE-COMPUTER. IBM-3081.
000480 OBJECT-COMPUTER. IBM-3081.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM
000510     CLASS POOL-DIGITS IS '0' THRU '9'
000520     UPSI-0 ON STATUS IS TEAMFM-TRACE-SW.
000530*---------------------------------------------------------------*
000540 INPUT-OUTPUT SECTION.
000550*---------------------------------------------------------------*
000560 FILE-CONTROL.
000570     SELECT RANK-SORT-FILE ASSIGN TO SORTWK1.
000580*===============================================================*
000590 DATA DIVISION.
000600*---------------------------------------------------------------*
000610 FILE SECTION.
000620*---------------------------------------------------------------*
000630 SD  RANK-SORT-FILE.
000640 01  RANK-SORT-RECORD.
000650     05  SR-RARITY-COUNT              PIC S9(05) USAGE COMP.
000660     05  SR-POOL-REF                  PIC S9(05) USAGE COMP.
000670*---------------------------------------------------------------*
000680 WORKING-STORAGE SECTION.
000690*---------------------------------------------------------------*
000700* THE BEST-FIT AND CANDIDATE-FIT SCORES ARE BARE SCRATCH ITEMS,
000710* NOT PART OF ANY LARGER RECORD, SO THEY STAY AT THE 77 LEVEL
000720* THE WAY THIS SHOP HAS ALWAYS CARRIED A LONE COUNTER, TRT-0172.
000730*---------------------------------------------------------------*
000740 77  WS-BEST-FIT-SCORE                PIC S9(01) USAGE COMP
000750                                       VALUE 0.
000760 77  WS-CANDIDATE-FIT-SCORE           PIC S9(01) USAGE COMP
000770                                       VALUE 0.
000780*---------------------------------------------------------------*
000790 01  WS-SWITCHES-SUBSCRIPTS-MISC.
000800     05  TEAMFM-TRACE-SW              PIC X(01) VALUE 'N'.
000810     05  WS-ATTEMPT-NUMBER            PIC S9(03) USAGE COMP
000820                                       VALUE 0.
000830     05  WS-TEAM-SIZE-EFFECTIVE       PIC S9(03) USAGE COMP
000840                                       VALUE 0.
000850     05  WS-ROTATE-STRIDE             PIC S9(05) USAGE COMP
000860                                       VALUE 0.
000870     05  WS-ROTATE-OFFSET             PIC S9(05) USAGE COMP
000880                                       VALUE 0.
000890     05  WS-BUILD-INDEX               PIC S9(05) USAGE COMP
000900                                       VALUE 0.
000910     05  WS-SCAN-INDEX                PIC S9(05) USAGE COMP
000920                                       VALUE 0.
000930     05  WS-INNER-INDEX               PIC S9(05) USAGE COMP
000940                                       VALUE 0.
000950     05  WS-SHIFT-INDEX               PIC S9(05) USAGE COMP
000960                                       VALUE 0.
000970     05  WS-REMOVE-AT                 PIC S9(05) USAGE COMP
000980                                       VALUE 0.
000990     05  WS-BEST-CANDIDATE-AT         PIC S9(05) USAGE COMP
001000                                       VALUE 0.
001010     05  WS-TEAM-NUMBER-THIS-ATTEMPT  PIC S9(03) USAGE COMP
001020                                       VALUE 0.
001030     05  WS-ATTEMPT-TEAMS-KEPT        PIC S9(03) USAGE COMP
001040                                       VALUE 0.
001050     05  WS-ATTEMPT-PLACED-COUNT      PIC S9(05) USAGE COMP
001060                                       VALUE 0.
001070     05  FILLER                       PIC X(04).
001080*---------------------------------------------------------------*
001090 01  WS-FOUND-SWITCHES.
001100     05  WS-LEADER-FOUND-SW           PIC X(01) VALUE 'N'.
001110         88  LEADER-FOUND-IN-POOL              VALUE 'Y'.
001120     05  WS-BEST-SCORE-SET-SW         PIC X(01) VALUE 'N'.
001130         88  BEST-SCORE-SET                     VALUE 'Y'.
001140 01  WS-FOUND-SWITCHES-BYTES REDEFINES WS-FOUND-SWITCHES
001150                                       PIC X(02).
001160*---------------------------------------------------------------*
001170 01  WS-FIT-SWITCHES.
001180     05  WS-GAME-SHARED-SW            PIC X(01) VALUE 'N'.
001190         88  GAME-SHARED-WITH-TEAM              VALUE 'Y'.
001200     05  WS-ROLE-SHARED-SW            PIC X(01) VALUE 'N'.
001210         88  ROLE-SHARED-WITH-TEAM               VALUE 'Y'.
001220 01  WS-FIT-SWITCHES-BYTES REDEFINES WS-FIT-SWITCHES
001230                                       PIC X(02).
001240*---------------------------------------------------------------*
001250* REMAINING-POOL TABLE -- ONE ENTRY PER UNPLACED PARTICIPANT,
001260* CARRYING ONLY A SUBSCRIPT BACK INTO THE CALLER'S RECORD-TABLE.
001270* THIS TABLE IS REORDERED IN PLACE BY THE RARITY SORT AT THE
001280* START OF EVERY TEAM AND SHRUNK BY COMPACTION AS MEMBERS ARE
001290* PLACED.
001300*---------------------------------------------------------------*
001310 01  WS-POOL-SIZE                     PIC S9(05) USAGE COMP
001320                                       VALUE 0.
001330 01  WS-POOL-TABLE.
001340     05  WS-POOL-ENTRY OCCURS 1 TO 500 TIMES
001350         DEPENDING ON WS-POOL-SIZE.
001360         10  WS-POOL-REF               PIC S9(05) USAGE COMP.
001370         10  FILLER                    PIC X(01).
001380*---------------------------------------------------------------*
001390* CURRENT TEAM UNDER CONSTRUCTION -- SUBSCRIPTS BACK INTO THE
001400* CALLER'S RECORD-TABLE, SAME AS THE POOL TABLE ABOVE.
001410*---------------------------------------------------------------*
001420 01  WS-TEAM-BUILD-SIZE                PIC S9(03) USAGE COMP
001430                                        VALUE 0.
001440 01  WS-TEAM-BUILD-TABLE.
001450     05  WS-TEAM-BUILD-ENTRY OCCURS 1 TO 10 TIMES
001460         DEPENDING ON WS-TEAM-BUILD-SIZE.
001470         10  WS-TEAM-BUILD-REF          PIC S9(05) USAGE COMP.
001480         10  FILLER                     PIC X(01).
001490*---------------------------------------------------------------*
001500* THIS ATTEMPT'S FLATTENED ROSTER -- SAME SHAPE AS TEAMR, BUILT
001510* UP HERE BEFORE BEING COMPARED AGAINST THE BEST ATTEMPT SO FAR.
001520*---------------------------------------------------------------*
001530 01  WS-ATTEMPT-ROSTER-SIZE             PIC S9(05) USAGE COMP
001540                                         VALUE 0.
001550 01  WS-ATTEMPT-ROSTER-TABLE.
001560     05  WS-AR-ENTRY OCCURS 1 TO 500 TIMES
001570         DEPENDING ON WS-ATTEMPT-ROSTER-SIZE.
001580         10  WS-AR-TEAM-NUMBER          PIC 9(03).
001590         10  WS-AR-REF                  PIC S9(05) USAGE COMP.
001600         10  FILLER                     PIC X(01).
001610*---------------------------------------------------------------*
001620* SCORING WORK AREAS -- DISPLAY-USAGE DECIMAL, NOT COMP-3, SAME
001630* AS THE WAY THIS SHOP HAS ALWAYS CARRIED PERCENTAGE FIELDS.
001640*---------------------------------------------------------------*
001650 01  WS-TEAM-SKILL-SUM                  PIC S9(05) USAGE COMP
001660                                         VALUE 0.
001670 01  WS-TEAM-MEMBER-COUNT               PIC S9(03) USAGE COMP
001680                                         VALUE 0.
001690 01  WS-TEAM-AVERAGE-SKILL               PIC S9(03)V9(06)
001700                                         VALUE 0.
001710 01  WS-TEAM-AVERAGE-SKILL-BYTES REDEFINES WS-TEAM-AVERAGE-SKILL
001720                                         PIC X(09).
001730 01  WS-TEAM-VARIANCE-SUM                PIC S9(07)V9(06)
001740                                         VALUE 0.
001750 01  WS-TEAM-VARIANCE                    PIC S9(05)V9(06)
001760                                         VALUE 0.
001770 01  WS-SKILL-DIFFERENCE                 PIC S9(05)V9(06)
001780                                         VALUE 0.
001790 01  WS-ATTEMPT-VARIANCE-SUM              PIC S9(07)V9(06)
001800                                         VALUE 0.
001810 01  WS-ATTEMPT-RAW-SCORE                 PIC S9(05)V9(06)
001820                                         VALUE 0.
001830 01  WS-ATTEMPT-SCORE                     PIC S9(05)V9(06)
001840                                         VALUE 0.
001850 01  WS-BEST-SCORE                        PIC S9(05)V9(06)
001860                                         VALUE 0.
001870 01  WS-MIN-TEAM-SIZE-FLOOR                PIC S9(03)V9(04)
001880                                         VALUE 0.
001890*---------------------------------------------------------------*
001900 LINKAGE SECTION.
001910 COPY TEAMT.
001920 01  TEAM-SIZE-REQUESTED                PIC S9(03) USAGE COMP.
001930 01  ATTEMPT-COUNT-PARM                  PIC S9(03) USAGE COMP.
001940 COPY TEAMR.
001950*===============================================================*
001960 PROCEDURE DIVISION USING RECORD-TABLE-SIZE, RECORD-TABLE-INDEX,
001970     LOAD-RETURN-STATUS, RECORD-WARNING-COUNT, RECORD-TABLE,
001980     TEAM-SIZE-REQUESTED, ATTEMPT-COUNT-PARM,
001990     TEAM-ROSTER-SIZE, TEAM-ROSTER-INDEX, TEAM-COUNT,
002000     TEAM-ROSTER-TABLE.
002010*---------------------------------------------------------------*
002020 0000-MAIN-ROUTINE.
002030*---------------------------------------------------------------*
002040     MOVE TEAM-SIZE-REQUESTED TO WS-TEAM-SIZE-EFFECTIVE.
002050     MOVE 0 TO TEAM-ROSTER-SIZE, TEAM-COUNT.
002060     MOVE 'N' TO WS-BEST-SCORE-SET-SW.
002070     COMPUTE WS-ROTATE-STRIDE =
002080         RECORD-TABLE-SIZE / ATTEMPT-COUNT-PARM.
002090     IF WS-ROTATE-STRIDE = 0
002100         MOVE 1 TO WS-ROTATE-STRIDE
002110     END-IF.
002120     PERFORM 1000-RUN-ONE-ATTEMPT
002130         VARYING WS-ATTEMPT-NUMBER FROM 1 BY 1
002140         UNTIL WS-ATTEMPT-NUMBER > ATTEMPT-COUNT-PARM.
002150     PERFORM 5000-DISPLAY-BEST-ATTEMPT.
002160     GOBACK.
002170*---------------------------------------------------------------*
002180 1000-RUN-ONE-ATTEMPT.
002190*---------------------------------------------------------------*
002200     PERFORM 1100-BUILD-ROTATED-POOL.
002210     MOVE 0 TO WS-ATTEMPT-ROSTER-SIZE,
002220               WS-TEAM-NUMBER-THIS-ATTEMPT,
002230               WS-ATTEMPT-PLACED-COUNT, WS-ATTEMPT-TEAMS-KEPT.
002240     PERFORM 2000-FORM-ONE-TEAM
002250         UNTIL WS-POOL-SIZE < WS-TEAM-SIZE-EFFECTIVE.
002260     PERFORM 3000-SCORE-THIS-ATTEMPT.
002270     PERFORM 4000-KEEP-IF-BETTER.
002280*---------------------------------------------------------------*
002290* A FRESH ROTATION OF THE FULL POOL STANDS IN FOR THE RANDOM
002300* SHUFFLE THIS JOB USED TO DO ON THE OLD SYSTEM -- EACH ATTEMPT
002310* STARTS FROM A DIFFERENT POINT IN THE LOAD ORDER.
002320*---------------------------------------------------------------*
002330 1100-BUILD-ROTATED-POOL.
002340*---------------------------------------------------------------*
002350     COMPUTE WS-ROTATE-OFFSET =
002360         (WS-ATTEMPT-NUMBER - 1) * WS-ROTATE-STRIDE.
002370     DIVIDE WS-ROTATE-OFFSET BY RECORD-TABLE-SIZE
002380         GIVING WS-SHIFT-INDEX
002390         REMAINDER WS-ROTATE-OFFSET.
002400     MOVE RECORD-TABLE-SIZE TO WS-POOL-SIZE.
002410     PERFORM 1110-PLACE-ONE-ROTATED-ENTRY
002420         VARYING WS-BUILD-INDEX FROM 1 BY 1
002430         UNTIL WS-BUILD-INDEX > RECORD-TABLE-SIZE.
002440*---------------------------------------------------------------*
002450 1110-PLACE-ONE-ROTATED-ENTRY.
002460*---------------------------------------------------------------*
002470     COMPUTE WS-SCAN-INDEX =
002480         WS-ROTATE-OFFSET + WS-BUILD-INDEX.
002490     IF WS-SCAN-INDEX > RECORD-TABLE-SIZE
002500         COMPUTE WS-SCAN-INDEX =
002510             WS-SCAN-INDEX - RECORD-TABLE-SIZE
002520     END-IF.
002530     MOVE WS-SCAN-INDEX TO WS-POOL-REF(WS-BUILD-INDEX).
002540*---------------------------------------------------------------*
002550 2000-FORM-ONE-TEAM.
002560*---------------------------------------------------------------*
002570     ADD 1 TO WS-TEAM-NUMBER-THIS-ATTEMPT.
002580     MOVE 0 TO WS-TEAM-BUILD-SIZE.
002590     PERFORM 2100-RANK-POOL-BY-RARITY.
002600     PERFORM 2200-PLACE-LEADER-IF-ANY.
002610     PERFORM 2300-FILL-TEAM-BY-FIT-SCORE
002620         UNTIL WS-TEAM-BUILD-SIZE >= WS-TEAM-SIZE-EFFECTIVE
002630             OR WS-POOL-SIZE = 0.
002640     PERFORM 2400-ACCEPT-OR-DISCARD-TEAM.
002650*---------------------------------------------------------------*
002660* RARITY RANK -- ASCENDING BY HOW MANY OTHER POOL MEMBERS SHARE
002670* THE SAME PREFERRED GAME.  SORTED VIA THE SORT VERB THE SAME
002680* WAY THE OLD NEWS-RANKING JOB SORTED ITS HEADLINE FILE.
002690*---------------------------------------------------------------*
002700 2100-RANK-POOL-BY-RARITY.
002710*---------------------------------------------------------------*
002720     SORT RANK-SORT-FILE
002730         ASCENDING KEY SR-RARITY-COUNT
002740         INPUT PROCEDURE IS 2110-RELEASE-POOL-WITH-RARITY
002750         OUTPUT PROCEDURE IS 2150-RETURN-RANKED-POOL.
002760*---------------------------------------------------------------*
002770 2110-RELEASE-POOL-WITH-RARITY SECTION.
002780*---------------------------------------------------------------*
002790 2110-START.
002800     PERFORM 2120-RELEASE-ONE-ENTRY
002810         VARYING WS-SCAN-INDEX FROM 1 BY 1
002820         UNTIL WS-SCAN-INDEX > WS-POOL-SIZE.
002830 2110-DUMMY SECTION.
002840 2110-EXIT.
002850*---------------------------------------------------------------*
002860 2120-RELEASE-ONE-ENTRY.
002870*---------------------------------------------------------------*
002880     MOVE 0 TO SR-RARITY-COUNT, SR-POOL-REF.
002890     PERFORM 2130-COUNT-SAME-GAME
002900         VARYING WS-INNER-INDEX FROM 1 BY 1
002910         UNTIL WS-INNER-INDEX > WS-POOL-SIZE.
002920     MOVE WS-POOL-REF(WS-SCAN-INDEX) TO SR-POOL-REF.
002930     RELEASE RANK-SORT-RECORD.
002940*---------------------------------------------------------------*
002950 2130-COUNT-SAME-GAME.
002960*---------------------------------------------------------------*
002970     IF PARTICIPANT-GAME(WS-POOL-REF(WS-INNER-INDEX)) =
002980         PARTICIPANT-GAME(WS-POOL-REF(WS-SCAN-INDEX))
002990         ADD 1 TO SR-RARITY-COUNT
003000     END-IF.
003010*---------------------------------------------------------------*
003020 2150-RETURN-RANKED-POOL SECTION.
003030*---------------------------------------------------------------*
003040 2150-START.
003050     MOVE 0 TO WS-BUILD-INDEX.
003060     PERFORM 2160-RETURN-ONE-ENTRY
003070         UNTIL WS-BUILD-INDEX = WS-POOL-SIZE.
003080 2150-DUMMY SECTION.
003090 2150-EXIT.
003100*---------------------------------------------------------------*
003110 2160-RETURN-ONE-ENTRY.
003120*---------------------------------------------------------------*
003130     RETURN RANK-SORT-FILE
003140         AT END
003150             MOVE WS-POOL-SIZE TO WS-BUILD-INDEX
003160         NOT AT END
003170             ADD 1 TO WS-BUILD-INDEX
003180             MOVE SR-POOL-REF TO WS-POOL-REF(WS-BUILD-INDEX)
003190     END-RETURN.
003200*---------------------------------------------------------------*
003210* LEADER-FIRST PLACEMENT -- IF ANY POOL MEMBER IS A 'LEADER'
003220* PERSONALITY, THE FIRST ONE ENCOUNTERED IN RARITY ORDER IS
003230* SEATED BEFORE FIT SCORING BEGINS.
003240*---------------------------------------------------------------*
003250 2200-PLACE-LEADER-IF-ANY.
003260*---------------------------------------------------------------*
003270     MOVE 'N' TO WS-LEADER-FOUND-SW.
003280     MOVE 1 TO WS-SCAN-INDEX.
003290     PERFORM 2210-CHECK-ONE-FOR-LEADER
003300         UNTIL WS-SCAN-INDEX > WS-POOL-SIZE
003310             OR LEADER-FOUND-IN-POOL.
003320     IF LEADER-FOUND-IN-POOL
003330         PERFORM 2900-PLACE-AND-REMOVE
003340     END-IF.
003350*---------------------------------------------------------------*
003360 2210-CHECK-ONE-FOR-LEADER.
003370*---------------------------------------------------------------*
003380     IF PARTICIPANT-PERSONA(WS-POOL-REF(WS-SCAN-INDEX)) = 'LEADER'
003390         SET LEADER-FOUND-IN-POOL TO TRUE
003400         MOVE WS-SCAN-INDEX TO WS-REMOVE-AT
003410     ELSE
003420         ADD 1 TO WS-SCAN-INDEX
003430     END-IF.
003440*---------------------------------------------------------------*
003450* FIT SCORE -- +3 IF NO CURRENT TEAM MEMBER SHARES THE
003460* CANDIDATE'S PREFERRED GAME, +2 IF NONE SHARES THE CANDIDATE'S
003470* PREFERRED ROLE, +1 IF THE CANDIDATE'S PERSONALITY TYPE IS
003480* THINKER.  FIRST-ENCOUNTERED WINS TIES, WHICH SINCE THE POOL IS
003490* RARITY-RANKED MEANS THE SCARCER GAME WINS A TIE.
003500*---------------------------------------------------------------*
003510 2300-FILL-TEAM-BY-FIT-SCORE.
003520*---------------------------------------------------------------*
003530     MOVE 1 TO WS-BEST-CANDIDATE-AT.
003540     MOVE -1 TO WS-BEST-FIT-SCORE.
003550     PERFORM 2310-SCORE-ONE-CANDIDATE
003560         VARYING WS-SCAN-INDEX FROM 1 BY 1
003570         UNTIL WS-SCAN-INDEX > WS-POOL-SIZE.
003580     MOVE WS-BEST-CANDIDATE-AT TO WS-REMOVE-AT.
003590     PERFORM 2900-PLACE-AND-REMOVE.
003600*---------------------------------------------------------------*
003610 2310-SCORE-ONE-CANDIDATE.
003620*---------------------------------------------------------------*
003630     PERFORM 2320-COMPUTE-FIT-SCORE.
003640     IF WS-CANDIDATE-FIT-SCORE > WS-BEST-FIT-SCORE
003650         MOVE WS-CANDIDATE-FIT-SCORE TO WS-BEST-FIT-SCORE
003660         MOVE WS-SCAN-INDEX TO WS-BEST-CANDIDATE-AT
003670     END-IF.
003680*---------------------------------------------------------------*
003690 2320-COMPUTE-FIT-SCORE.
003700*---------------------------------------------------------------*
003710     MOVE 0 TO WS-CANDIDATE-FIT-SCORE.
003720     MOVE SPACES TO WS-FIT-SWITCHES-BYTES.
003730     PERFORM 2330-CHECK-ONE-TEAM-MEMBER
003740         VARYING WS-INNER-INDEX FROM 1 BY 1
003750         UNTIL WS-INNER-INDEX > WS-TEAM-BUILD-SIZE.
003760     IF NOT GAME-SHARED-WITH-TEAM
003770         ADD 3 TO WS-CANDIDATE-FIT-SCORE
003780     END-IF.
003790     IF NOT ROLE-SHARED-WITH-TEAM
003800         ADD 2 TO WS-CANDIDATE-FIT-SCORE
003810     END-IF.
003820     IF PARTICIPANT-PERSONA(WS-POOL-REF(WS-SCAN-INDEX))
003830         = 'THINKER'
003840         ADD 1 TO WS-CANDIDATE-FIT-SCORE
003850     END-IF.
003860*---------------------------------------------------------------*
003870 2330-CHECK-ONE-TEAM-MEMBER.
003880*---------------------------------------------------------------*
003890     IF PARTICIPANT-GAME(WS-TEAM-BUILD-REF(WS-INNER-INDEX)) =
003900         PARTICIPANT-GAME(WS-POOL-REF(WS-SCAN-INDEX))
003910         SET GAME-SHARED-WITH-TEAM TO TRUE
003920     END-IF.
003930     IF PARTICIPANT-ROLE(WS-TEAM-BUILD-REF(WS-INNER-INDEX)) =
003940         PARTICIPANT-ROLE(WS-POOL-REF(WS-SCAN-INDEX))
003950         SET ROLE-SHARED-WITH-TEAM TO TRUE
003960     END-IF.
003970*---------------------------------------------------------------*
003980* SEAT THE CANDIDATE AT WS-REMOVE-AT ONTO THE TEAM AND COMPACT
003990* THE POOL TABLE DOWN OVER THE GAP IT LEAVES BEHIND.
004000*---------------------------------------------------------------*
004010 2900-PLACE-AND-REMOVE.
004020*---------------------------------------------------------------*
004030     ADD 1 TO WS-TEAM-BUILD-SIZE.
004040     MOVE WS-POOL-REF(WS-REMOVE-AT)
004050         TO WS-TEAM-BUILD-REF(WS-TEAM-BUILD-SIZE).
004060     PERFORM 2910-SHIFT-POOL-ENTRY-DOWN
004070         VARYING WS-SHIFT-INDEX FROM WS-REMOVE-AT BY 1
004080         UNTIL WS-SHIFT-INDEX >= WS-POOL-SIZE.
004090     SUBTRACT 1 FROM WS-POOL-SIZE.
004100*---------------------------------------------------------------*
004110 2910-SHIFT-POOL-ENTRY-DOWN.
004120*---------------------------------------------------------------*
004130     MOVE WS-POOL-REF(WS-SHIFT-INDEX + 1)
004140         TO WS-POOL-REF(WS-SHIFT-INDEX).
004150*---------------------------------------------------------------*
004160* MINIMUM-SIZE FLOOR -- A SHORT LAST TEAM IS STILL KEPT IF IT
004170* HOLDS AT LEAST EIGHTY PERCENT OF THE REQUESTED TEAM SIZE.
004180*---------------------------------------------------------------*
004190 2400-ACCEPT-OR-DISCARD-TEAM.
004200*---------------------------------------------------------------*
004210     COMPUTE WS-MIN-TEAM-SIZE-FLOOR =
004220         WS-TEAM-SIZE-EFFECTIVE * 0.8.
004230     IF WS-TEAM-BUILD-SIZE NOT < WS-MIN-TEAM-SIZE-FLOOR
004240         PERFORM 2410-APPEND-TEAM-TO-ROSTER
004250             VARYING WS-INNER-INDEX FROM 1 BY 1
004260             UNTIL WS-INNER-INDEX > WS-TEAM-BUILD-SIZE
004270         ADD 1 TO WS-ATTEMPT-TEAMS-KEPT
004280         ADD WS-TEAM-BUILD-SIZE TO WS-ATTEMPT-PLACED-COUNT
004290     END-IF.
004300*---------------------------------------------------------------*
004310 2410-APPEND-TEAM-TO-ROSTER.
004320*---------------------------------------------------------------*
004330     ADD 1 TO WS-ATTEMPT-ROSTER-SIZE.
004340     MOVE WS-TEAM-NUMBER-THIS-ATTEMPT
004350         TO WS-AR-TEAM-NUMBER(WS-ATTEMPT-ROSTER-SIZE).
004360     MOVE WS-TEAM-BUILD-REF(WS-INNER-INDEX)
004370         TO WS-AR-REF(WS-ATTEMPT-ROSTER-SIZE).
004380*---------------------------------------------------------------*
004390* ATTEMPT SCORE -- AVERAGE OF EACH KEPT TEAM'S SKILL VARIANCE,
004400* NUDGED DOWN A HAIR PER PARTICIPANT PLACED SO THAT, BETWEEN TWO
004410* EQUALLY-BALANCED ATTEMPTS, THE ONE THAT SEATED MORE PEOPLE
004420* WINS.  CARRIED TO SIX DECIMAL PLACES THROUGHOUT.
004430*---------------------------------------------------------------*
004440 3000-SCORE-THIS-ATTEMPT.
004450*---------------------------------------------------------------*
004460     MOVE 0 TO WS-ATTEMPT-VARIANCE-SUM.
004470     IF WS-ATTEMPT-TEAMS-KEPT = 0
004480         MOVE 999999.999999 TO WS-ATTEMPT-SCORE
004490     ELSE
004500         PERFORM 3100-SCORE-ONE-TEAM
004510             VARYING WS-TEAM-NUMBER-THIS-ATTEMPT FROM 1 BY 1
004520             UNTIL WS-TEAM-NUMBER-THIS-ATTEMPT >
004530                 WS-ATTEMPT-TEAMS-KEPT
004540         COMPUTE WS-ATTEMPT-RAW-SCORE =
004550             WS-ATTEMPT-VARIANCE-SUM / WS-ATTEMPT-TEAMS-KEPT
004560         COMPUTE WS-ATTEMPT-SCORE =
004570             WS-ATTEMPT-RAW-SCORE -
004580                 (WS-ATTEMPT-PLACED-COUNT * 0.000100)
004590     END-IF.
004600*---------------------------------------------------------------*
004610 3100-SCORE-ONE-TEAM.
004620*---------------------------------------------------------------*
004630     MOVE 0 TO WS-TEAM-SKILL-SUM, WS-TEAM-MEMBER-COUNT.
004640     PERFORM 3110-SUM-ONE-ROSTER-ENTRY
004650         VARYING WS-SCAN-INDEX FROM 1 BY 1
004660         UNTIL WS-SCAN-INDEX > WS-ATTEMPT-ROSTER-SIZE.
004670     COMPUTE WS-TEAM-AVERAGE-SKILL =
004680         WS-TEAM-SKILL-SUM / WS-TEAM-MEMBER-COUNT.
004690     MOVE 0 TO WS-TEAM-VARIANCE-SUM.
004700     PERFORM 3120-ADD-ONE-SQUARED-DIFFERENCE
004710         VARYING WS-SCAN-INDEX FROM 1 BY 1
004720         UNTIL WS-SCAN-INDEX > WS-ATTEMPT-ROSTER-SIZE.
004730     COMPUTE WS-TEAM-VARIANCE =
004740         WS-TEAM-VARIANCE-SUM / WS-TEAM-MEMBER-COUNT.
004750     ADD WS-TEAM-VARIANCE TO WS-ATTEMPT-VARIANCE-SUM.
004760*---------------------------------------------------------------*
004770 3110-SUM-ONE-ROSTER-ENTRY.
004780*---------------------------------------------------------------*
004790     IF WS-AR-TEAM-NUMBER(WS-SCAN-INDEX) =
004800         WS-TEAM-NUMBER-THIS-ATTEMPT
004810         ADD PARTICIPANT-SKILL(WS-AR-REF(WS-SCAN-INDEX))
004820             TO WS-TEAM-SKILL-SUM
004830         ADD 1 TO WS-TEAM-MEMBER-COUNT
004840     END-IF.
004850*---------------------------------------------------------------*
004860 3120-ADD-ONE-SQUARED-DIFFERENCE.
004870*---------------------------------------------------------------*
004880     IF WS-AR-TEAM-NUMBER(WS-SCAN-INDEX) =
004890         WS-TEAM-NUMBER-THIS-ATTEMPT
004900         COMPUTE WS-SKILL-DIFFERENCE =
004910             PARTICIPANT-SKILL(WS-AR-REF(WS-SCAN-INDEX)) -
004920                 WS-TEAM-AVERAGE-SKILL
004930         COMPUTE WS-TEAM-VARIANCE-SUM =
004940             WS-TEAM-VARIANCE-SUM +
004950                 (WS-SKILL-DIFFERENCE * WS-SKILL-DIFFERENCE)
004960     END-IF.
004970*---------------------------------------------------------------*
004980 4000-KEEP-IF-BETTER.
004990*---------------------------------------------------------------*
005000     IF NOT BEST-SCORE-SET OR WS-ATTEMPT-SCORE < WS-BEST-SCORE
005010         MOVE WS-ATTEMPT-SCORE TO WS-BEST-SCORE
005020         SET BEST-SCORE-SET TO TRUE
005030         MOVE WS-ATTEMPT-ROSTER-SIZE TO TEAM-ROSTER-SIZE
005040         MOVE WS-ATTEMPT-TEAMS-KEPT TO TEAM-COUNT
005050         PERFORM 4100-SAVE-ONE-ROSTER-ENTRY
005060             VARYING WS-SCAN-INDEX FROM 1 BY 1
005070             UNTIL WS-SCAN-INDEX > WS-ATTEMPT-ROSTER-SIZE
005080     END-IF.
005090*---------------------------------------------------------------*
005100 4100-SAVE-ONE-ROSTER-ENTRY.
005110*---------------------------------------------------------------*
005120     MOVE WS-AR-TEAM-NUMBER(WS-SCAN-INDEX)
005130         TO TM-TEAM-NUMBER(WS-SCAN-INDEX).
005140     MOVE PARTICIPANT-ID(WS-AR-REF(WS-SCAN-INDEX))
005150         TO TM-PARTICIPANT-ID(WS-SCAN-INDEX).
005160     MOVE PARTICIPANT-NAME(WS-AR-REF(WS-SCAN-INDEX))
005170         TO TM-PARTICIPANT-NAME(WS-SCAN-INDEX).
005180     MOVE PARTICIPANT-GAME(WS-AR-REF(WS-SCAN-INDEX))
005190         TO TM-GAME(WS-SCAN-INDEX).
005200     MOVE PARTICIPANT-ROLE(WS-AR-REF(WS-SCAN-INDEX))
005210         TO TM-ROLE(WS-SCAN-INDEX).
005220     MOVE PARTICIPANT-PERSONA(WS-AR-REF(WS-SCAN-INDEX))
005230         TO TM-PERSONA(WS-SCAN-INDEX).
005240     MOVE PARTICIPANT-SKILL(WS-AR-REF(WS-SCAN-INDEX))
005250         TO TM-SKILL(WS-SCAN-INDEX).
005260*---------------------------------------------------------------*
005270 5000-DISPLAY-BEST-ATTEMPT.
005280*---------------------------------------------------------------*
005290     DISPLAY 'TEAMFM: BEST ATTEMPT SCORE ', WS-BEST-SCORE,
005300         ' TEAMS FORMED ', TEAM-COUNT.
