000010*===============================================================*
000020* PROGRAM NAME:    TEAMRG
000030* ORIGINAL AUTHOR: D. LUNDQUIST
000040*
000050* MAINTENENCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 04/02/91 D. LUNDQUIST    CREATED -- APPENDS ONE NEWLY SIGNED-UP
000090*                          PARTICIPANT TO THE MASTER ROSTER CSV
000100*                          SO THE NEXT LOAD PICKS THEM UP.
000110* 09/22/93 ED ACKERMAN     FILE NOW OPENED EXTEND RATHER THAN
000120*                          REBUILT -- OUTPUT MODE WAS CLOBBERING
000130*                          THE EXISTING ROSTER ON A RERUN.
000140* 01/05/99 R. OKONKWO      Y2K SIGN-OFF, TRT-0119.
000150* 10/11/04 M. FERRARO      FILE-NOT-FOUND ON EXTEND NOW FALLS
000160*                          BACK TO OUTPUT SO A BRAND-NEW ROSTER
000170*                          FILE CAN BE CREATED, TRT-0152.
000180* 03/14/09 K. DELACROIX    ROW BUILD REWORKED TO STRING EACH
000190*                          COLUMN BY ITS TRIMMED LENGTH INSTEAD
000200*                          OF DELIMITED BY SPACE -- A TWO-WORD
000210*                          NAME, EMAIL, OR GAME TITLE WAS BEING
000220*                          CUT TO ITS FIRST WORD, TRT-0171.
000230* 03/21/09 K. DELACROIX    PERSONALITY TYPE IS NOW CLASSIFIED
000240*                          HERE ON THE NEW SIGN-UP'S SCORE --
000250*                          IT WAS BEING LEFT BLANK UNTIL THE
000260*                          NEXT LOAD PICKED THE ROW BACK UP,
000270*                          TRT-0172.
000280*===============================================================*
000290 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  TEAMRG.
000310 AUTHOR.        D. LUNDQUIST.
000320 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000330 DATE-WRITTEN.  04/02/91.
000340 DATE-COMPILED.
000350 SECURITY.      NON-CONFIDENTIAL.
000360*===============================================================*
000370 ENVIRONMENT DIVISION.
000380*---------------------------------------------------------------*
000390 CONFIGURATION SECTION.
000400*---------------------------------------------------------------*
000410 SOURCE-COMPUTER. IBM-3081.
000420 OBJECT-COMPUTER. IBM-3081.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM
000450     CLASS RG-DIGITS IS '0' THRU '9'
000460     UPSI-0 ON STATUS IS TEAMRG-TRACE-SW.
000470*---------------------------------------------------------------*
000480 INPUT-OUTPUT SECTION.
000490*---------------------------------------------------------------*
000500 FILE-CONTROL.
000510     SELECT ROSTER-APPEND-FILE ASSIGN TO TEAMDD
000520       ORGANIZATION IS LINE SEQUENTIAL
000530       FILE STATUS  IS ROSTER-APPEND-FILE-STATUS.
000540*===============================================================*
000550 DATA DIVISION.
000560*---------------------------------------------------------------*
000570 FILE SECTION.
000580*---------------------------------------------------------------*
000590 FD  ROSTER-APPEND-FILE
000600      LABEL RECORDS ARE STANDARD
000610      DATA RECORD IS ROSTER-APPEND-FILE-LINE.
000620 01  ROSTER-APPEND-FILE-LINE          PIC X(130).
000630 01  ROSTER-APPEND-LINE-BYTES REDEFINES ROSTER-APPEND-FILE-LINE.
000640     05  ROSTER-APPEND-LINE-BYTE        PIC X(01) OCCURS 130
000650                                         TIMES.
000660*---------------------------------------------------------------*
000670 WORKING-STORAGE SECTION.
000680*---------------------------------------------------------------*
000690* THE ROW-BUILD POINTER AND THE TRIM-LENGTH IT FEEDS OFF ARE
000700* STANDALONE SCRATCH ITEMS, NOT PART OF ANY RECORD, SO THEY ARE
000710* CARRIED AT THE 77 LEVEL THE WAY A BARE COUNTER ALWAYS HAS BEEN
000720* IN THIS SHOP.
000730*---------------------------------------------------------------*
000740 77  WS-TRIM-LENGTH                   PIC S9(02) USAGE COMP
000750                                      VALUE 0.
000760 77  WS-OUT-POINTER                   PIC S9(03) USAGE COMP
000770                                      VALUE 1.
000780*---------------------------------------------------------------*
000790 01  WS-SWITCHES-SUBSCRIPTS-MISC.
000800     05  TEAMRG-TRACE-SW              PIC X(01) VALUE 'N'.
000810     05  ROSTER-APPEND-FILE-STATUS    PIC X(02).
000820         88  ROSTER-APPEND-FILE-OK              VALUE '00'.
000830         88  ROSTER-APPEND-FILE-NOTFOUND         VALUE '35'.
000840     05  WS-ROWS-APPENDED             PIC S9(05) USAGE COMP
000850                                       VALUE 0.
000860     05  FILLER                       PIC X(05).
000870*---------------------------------------------------------------*
000880* ONE SCORE/SKILL VALUE EDITED FOR CONCATENATION, AND A FLAG
000890* PAIR USED TO DECIDE WHETHER THE EXTEND-OPEN FELL BACK TO A
000900* FRESH OUTPUT FILE.
000910*---------------------------------------------------------------*
000920 01  WS-EDIT-SWITCHES.
000930     05  WS-EXTEND-FAILED-SW          PIC X(01) VALUE 'N'.
000940         88  WS-EXTEND-FAILED                   VALUE 'Y'.
000950     05  WS-OUTPUT-OPEN-SW            PIC X(01) VALUE 'N'.
000960         88  WS-OUTPUT-OPEN                      VALUE 'Y'.
000970 01  WS-EDIT-SWITCHES-BYTES REDEFINES WS-EDIT-SWITCHES
000980                                       PIC X(02).
000990 01  WS-SKILL-EDIT                     PIC Z9.
001000 01  WS-SCORE-EDIT                     PIC ZZ9.
001010 01  WS-OUT-WORK-LINE                 PIC X(130).
001020 01  WS-OUT-LINE-BYTES REDEFINES WS-OUT-WORK-LINE.
001030     05  WS-OUT-LINE-BYTE              PIC X(01) OCCURS 130
001040                                        TIMES.
001050*---------------------------------------------------------------*
001060* ONE COLUMN'S CONTENT, RIGHT-TRIMMED BEFORE IT IS APPENDED TO
001070* THE OUTPUT LINE -- SEE 9100 BELOW.
001080*---------------------------------------------------------------*
001090 01  WS-TRIM-SOURCE                    PIC X(40).
001100*---------------------------------------------------------------*
001110 LINKAGE SECTION.
001120 COPY TEAMC.
001130 01  RG-RETURN-STATUS                 PIC X(02).
001140     88  RG-APPEND-OK                           VALUE '00'.
001150     88  RG-APPEND-FAILED                        VALUE '90'.
001160*===============================================================*
001170 PROCEDURE DIVISION USING PARTICIPANT-RECORD, RG-RETURN-STATUS.
001180*---------------------------------------------------------------*
001190 0000-MAIN-ROUTINE.
001200*---------------------------------------------------------------*
001210     MOVE '90' TO RG-RETURN-STATUS.
001220     MOVE 0 TO WS-ROWS-APPENDED.
001230     PERFORM 1900-CLASSIFY-PERSONALITY.
001240     PERFORM 1000-OPEN-ROSTER-FOR-APPEND.
001250     IF ROSTER-APPEND-FILE-OK
001260         PERFORM 2000-BUILD-AND-WRITE-ROW
001270         PERFORM 3000-CLOSE-ROSTER-FILE
001280         MOVE '00' TO RG-RETURN-STATUS
001290     END-IF.
001300     DISPLAY 'TEAMRG: PARTICIPANTS APPENDED: ', WS-ROWS-APPENDED.
001310     GOBACK.
001320*---------------------------------------------------------------*
001330 1000-OPEN-ROSTER-FOR-APPEND.
001340*---------------------------------------------------------------*
001350     MOVE 'N' TO WS-EXTEND-FAILED-SW.
001360     MOVE 'N' TO WS-OUTPUT-OPEN-SW.
001370     OPEN EXTEND ROSTER-APPEND-FILE.
001380     IF ROSTER-APPEND-FILE-NOTFOUND
001390         SET WS-EXTEND-FAILED TO TRUE
001400         OPEN OUTPUT ROSTER-APPEND-FILE
001410         IF ROSTER-APPEND-FILE-OK
001420             SET WS-OUTPUT-OPEN TO TRUE
001430         END-IF
001440     END-IF.
001450     IF NOT ROSTER-APPEND-FILE-OK
001460         DISPLAY 'TEAMRG: UNABLE TO OPEN ROSTER FOR APPEND, ',
001470             'STATUS ', ROSTER-APPEND-FILE-STATUS
001480     END-IF.
001490*---------------------------------------------------------------*
001500* SAME SCORE-TO-BAND RULE AS TEAMRD 2060 -- A NEW SIGN-UP GETS A
001510* PERSONALITY TYPE THE SAME NIGHT IT IS APPENDED, NOT JUST ON
001520* THE NEXT LOAD, TRT-0172.
001530*---------------------------------------------------------------*
001540 1900-CLASSIFY-PERSONALITY.
001550*---------------------------------------------------------------*
001560     EVALUATE TRUE
001570         WHEN PARTICIPANT-SCORE >= 90
001580             MOVE 'LEADER'   TO PARTICIPANT-PERSONA
001590         WHEN PARTICIPANT-SCORE >= 70
001600             MOVE 'BALANCED' TO PARTICIPANT-PERSONA
001610         WHEN OTHER
001620             MOVE 'THINKER'  TO PARTICIPANT-PERSONA
001630     END-EVALUATE.
001640*---------------------------------------------------------------*
001650 2000-BUILD-AND-WRITE-ROW.
001660*---------------------------------------------------------------*
001670     MOVE PARTICIPANT-SKILL TO WS-SKILL-EDIT.
001680     MOVE PARTICIPANT-SCORE TO WS-SCORE-EDIT.
001690     MOVE SPACES TO WS-OUT-WORK-LINE.
001700     MOVE 1 TO WS-OUT-POINTER.
001710     PERFORM 2010-APPEND-PARTICIPANT-ID.
001720     PERFORM 2020-APPEND-PARTICIPANT-NAME.
001730     PERFORM 2030-APPEND-PARTICIPANT-EMAIL.
001740     PERFORM 2040-APPEND-PARTICIPANT-GAME.
001750     STRING WS-SKILL-EDIT DELIMITED BY SIZE
001760            ','            DELIMITED BY SIZE
001770         INTO WS-OUT-WORK-LINE
001780         WITH POINTER WS-OUT-POINTER
001790     END-STRING.
001800     PERFORM 2060-APPEND-PARTICIPANT-ROLE.
001810     STRING WS-SCORE-EDIT DELIMITED BY SIZE
001820            ','            DELIMITED BY SIZE
001830         INTO WS-OUT-WORK-LINE
001840         WITH POINTER WS-OUT-POINTER
001850     END-STRING.
001860     PERFORM 2080-APPEND-PARTICIPANT-PERSONA.
001870     MOVE WS-OUT-WORK-LINE TO ROSTER-APPEND-FILE-LINE.
001880     WRITE ROSTER-APPEND-FILE-LINE.
001890     ADD 1 TO WS-ROWS-APPENDED.
001900*---------------------------------------------------------------*
001910* EACH COLUMN BELOW IS RIGHT-TRIMMED THROUGH 9100 BEFORE IT IS
001920* STRUNG ON, SO A NAME, EMAIL, OR GAME TITLE WITH AN EMBEDDED
001930* SPACE NO LONGER GETS CUT OFF AT ITS FIRST WORD, TRT-0171.
001940*---------------------------------------------------------------*
001950 2010-APPEND-PARTICIPANT-ID.
001960*---------------------------------------------------------------*
001970     MOVE PARTICIPANT-ID TO WS-TRIM-SOURCE.
001980     PERFORM 9100-COMPUTE-TRIM-LENGTH.
001990     STRING WS-TRIM-SOURCE(1:WS-TRIM-LENGTH) DELIMITED BY SIZE
002000            ','                               DELIMITED BY SIZE
002010         INTO WS-OUT-WORK-LINE
002020         WITH POINTER WS-OUT-POINTER
002030     END-STRING.
002040*---------------------------------------------------------------*
002050 2020-APPEND-PARTICIPANT-NAME.
002060*---------------------------------------------------------------*
002070     MOVE PARTICIPANT-NAME TO WS-TRIM-SOURCE.
002080     PERFORM 9100-COMPUTE-TRIM-LENGTH.
002090     STRING WS-TRIM-SOURCE(1:WS-TRIM-LENGTH) DELIMITED BY SIZE
002100            ','                               DELIMITED BY SIZE
002110         INTO WS-OUT-WORK-LINE
002120         WITH POINTER WS-OUT-POINTER
002130     END-STRING.
002140*---------------------------------------------------------------*
002150 2030-APPEND-PARTICIPANT-EMAIL.
002160*---------------------------------------------------------------*
002170     MOVE PARTICIPANT-EMAIL TO WS-TRIM-SOURCE.
002180     PERFORM 9100-COMPUTE-TRIM-LENGTH.
002190     STRING WS-TRIM-SOURCE(1:WS-TRIM-LENGTH) DELIMITED BY SIZE
002200            ','                               DELIMITED BY SIZE
002210         INTO WS-OUT-WORK-LINE
002220         WITH POINTER WS-OUT-POINTER
002230     END-STRING.
002240*---------------------------------------------------------------*
002250 2040-APPEND-PARTICIPANT-GAME.
002260*---------------------------------------------------------------*
002270     MOVE PARTICIPANT-GAME TO WS-TRIM-SOURCE.
002280     PERFORM 9100-COMPUTE-TRIM-LENGTH.
002290     STRING WS-TRIM-SOURCE(1:WS-TRIM-LENGTH) DELIMITED BY SIZE
002300            ','                               DELIMITED BY SIZE
002310         INTO WS-OUT-WORK-LINE
002320         WITH POINTER WS-OUT-POINTER
002330     END-STRING.
002340*---------------------------------------------------------------*
002350 2060-APPEND-PARTICIPANT-ROLE.
002360*---------------------------------------------------------------*
002370     MOVE PARTICIPANT-ROLE TO WS-TRIM-SOURCE.
002380     PERFORM 9100-COMPUTE-TRIM-LENGTH.
002390     STRING WS-TRIM-SOURCE(1:WS-TRIM-LENGTH) DELIMITED BY SIZE
002400            ','                               DELIMITED BY SIZE
002410         INTO WS-OUT-WORK-LINE
002420         WITH POINTER WS-OUT-POINTER
002430     END-STRING.
002440*---------------------------------------------------------------*
002450 2080-APPEND-PARTICIPANT-PERSONA.
002460*---------------------------------------------------------------*
002470     MOVE PARTICIPANT-PERSONA TO WS-TRIM-SOURCE.
002480     PERFORM 9100-COMPUTE-TRIM-LENGTH.
002490     STRING WS-TRIM-SOURCE(1:WS-TRIM-LENGTH) DELIMITED BY SIZE
002500         INTO WS-OUT-WORK-LINE
002510         WITH POINTER WS-OUT-POINTER
002520     END-STRING.
002530*---------------------------------------------------------------*
002540 3000-CLOSE-ROSTER-FILE.
002550*---------------------------------------------------------------*
002560     CLOSE ROSTER-APPEND-FILE.
002570*---------------------------------------------------------------*
002580* RIGHT-TRIM LENGTH OF WS-TRIM-SOURCE -- BACKS UP FROM THE FULL
002590* 40-BYTE WIDTH UNTIL A NON-SPACE CHARACTER IS FOUND.  NO INSPECT
002600* PHRASE COVERS TRAILING SPACES, SO THIS WALKS IT BY HAND.
002610*---------------------------------------------------------------*
002620 9100-COMPUTE-TRIM-LENGTH.
002630*---------------------------------------------------------------*
002640     MOVE 40 TO WS-TRIM-LENGTH.
002650     PERFORM 9110-BACK-UP-ONE-POSITION
002660         UNTIL WS-TRIM-LENGTH = 0
002670             OR WS-TRIM-SOURCE(WS-TRIM-LENGTH:1) NOT = SPACE.
002680*---------------------------------------------------------------*
002690 9110-BACK-UP-ONE-POSITION.
002700*---------------------------------------------------------------*
002710     SUBTRACT 1 FROM WS-TRIM-LENGTH.
