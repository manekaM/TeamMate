000010*===============================================================*
000020* PROGRAM NAME:    TEAMRD
000030* ORIGINAL AUTHOR: D. LUNDQUIST
000040*
000050* MAINTENENCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 03/10/87 D. LUNDQUIST    CREATED -- READS PARTICIPANT ROSTER
000090*                          CSV AND CLASSIFIES ROLE/PERSONALITY.
000100* 11/02/89 D. LUNDQUIST    ADDED BLANK-LINE SKIP PER TRT-0041.
000110* 06/14/91 ED ACKERMAN     BROKE THE OLD ONE-PARAGRAPH READ LOOP
000120*                          INTO THE NUMBERED PARAGRAPHS ABOVE SO
000130*                          A SKIPPED LINE NO LONGER FELL THROUGH
000140*                          INTO THE NEXT RECORD'S EDIT, TRT-0052.
000150* 09/22/93 ED ACKERMAN     ROLE TABLE NOW SEARCHED IN FIXED
000160*                          ORDER PER LEAGUE RULING TRT-0088.
000170* 02/19/96 R. OKONKWO      PERSONALITY BANDS WIDENED TO MATCH
000180*                          REVISED SCORING SHEET, TRT-0103.
000190* 08/07/98 R. OKONKWO      Y2K READINESS -- RECORD-DATE FIELDS
000200*                          REVIEWED, NO 2-DIGIT YEARS IN USE.
000210* 01/05/99 R. OKONKWO      Y2K SIGN-OFF, TRT-0117.
000220* 05/30/01 M. FERRARO      ADDED CASE-FOLD ON PREFERRED ROLE,
000230*                          LEAGUE NOW ACCEPTS MIXED CASE INPUT.
000240* 10/11/04 M. FERRARO      WARNING COUNT NOW RETURNED TO CALLER
000250*                          FOR THE ACTIVITY LOG, TRT-0151.
000260* 03/14/09 K. DELACROIX    LINE COUNT AND FIELD-TRIM SUBSCRIPT
000270*                          MOVED OFF THE MISC SWITCH GROUP TO
000280*                          THEIR OWN 77-LEVEL ENTRIES PER SHOP
000290*                          STANDARDS REVIEW, TRT-0171.
000300* 03/28/09 K. DELACROIX    NUMERIC EDIT ON SKILL/SCORE WAS TESTING
000310*                          THE FULL 40-BYTE PADDED FIELD AND
000320*                          FAILING EVERY VALID DATA LINE -- NOW
000330*                          TESTED AGAINST THE TRIMMED LENGTH ONLY,
000340*                          TRT-0173.
000350*===============================================================*
000360 IDENTIFICATION DIVISION.
000370 PROGRAM-ID.  TEAMRD.
000380 AUTHOR.        D. LUNDQUIST.
000390 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000400 DATE-WRITTEN.  03/10/87.
000410 DATE-COMPILED.
000420 SECURITY.      NON-CONFIDENTIAL.
000430*===============================================================*
000440 ENVIRONMENT DIVISION.
000450*---------------------------------------------------------------*
000460 CONFIGURATION SECTION.
000470*---------------------------------------------------------------*
000480 SOURCE-COMPUTER. IBM-3081.
000490 OBJECT-COMPUTER. IBM-3081.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM
000520     CLASS LOWER-CASE-LETTERS IS 'a' THRU 'z'
000530     UPSI-0 ON STATUS IS TEAMRD-TRACE-SW.
000540*---------------------------------------------------------------*
000550 INPUT-OUTPUT SECTION.
000560*---------------------------------------------------------------*
000570 FILE-CONTROL.
000580     SELECT PARTICIPANT-FILE ASSIGN TO PARTDD
000590       ORGANIZATION IS LINE SEQUENTIAL
000600       FILE STATUS  IS PARTICIPANT-FILE-STATUS.
000610*===============================================================*
000620 DATA DIVISION.
000630*---------------------------------------------------------------*
000640 FILE SECTION.
000650*---------------------------------------------------------------*
000660 FD  PARTICIPANT-FILE
000670      LABEL RECORDS ARE STANDARD
000680      DATA RECORD IS PARTICIPANT-FILE-LINE.
000690 01  PARTICIPANT-FILE-LINE         PIC X(200).
000700*---------------------------------------------------------------*
000710 WORKING-STORAGE SECTION.
000720*---------------------------------------------------------------*
000730* THE LINE COUNT AND FIELD-TRIM SUBSCRIPT ARE STANDALONE SCRATCH
000740* ITEMS, NOT PART OF ANY LARGER RECORD, SO THEY STAY AT THE 77
000750* LEVEL THE WAY THIS SHOP HAS ALWAYS CARRIED A BARE COUNTER.
000760*---------------------------------------------------------------*
000770 77  WS-LINE-NUMBER                   PIC S9(07) USAGE COMP
000780                                      VALUE 0.
000790 77  WS-TRIM-INDEX                    PIC S9(03) USAGE COMP
000800                                      VALUE 0.
000810 77  WS-TRIM-LENGTH                   PIC S9(02) USAGE COMP
000820                                      VALUE 0.
000830 77  WS-SKILL-TEXT-LEN                PIC S9(02) USAGE COMP
000840                                      VALUE 0.
000850 77  WS-SCORE-TEXT-LEN                PIC S9(02) USAGE COMP
000860                                      VALUE 0.
000870*---------------------------------------------------------------*
000880 01  WS-SWITCHES-SUBSCRIPTS-MISC.
000890     05  PARTICIPANT-FILE-STATUS      PIC X(02).
000900         88  PARTICIPANT-FILE-OK                VALUE '00'.
000910         88  PARTICIPANT-FILE-EOF               VALUE '10'.
000920         88  PARTICIPANT-FILE-NOT-FOUND         VALUE '35'.
000930     05  EOF-SWITCH                   PIC X(01).
000940         88  EOF                                VALUE 'Y'.
000950     05  TEAMRD-TRACE-SW              PIC X(01) VALUE 'N'.
000960     05  WS-CSV-FIELD-COUNT           PIC S9(03) USAGE COMP
000970                                       VALUE 0.
000980     05  WS-LEAD-SPACES               PIC S9(03) USAGE COMP
000990                                       VALUE 0.
001000     05  FILLER                       PIC X(02).
001010*---------------------------------------------------------------*
001020* RAW CSV LINE AND FIELD-SPLIT WORK AREA.
001030*---------------------------------------------------------------*
001040 01  WS-CSV-WORK-LINE                 PIC X(200).
001050 01  WS-CSV-LINE-BYTES REDEFINES WS-CSV-WORK-LINE.
001060     05  WS-CSV-LINE-BYTE             PIC X(01) OCCURS 200 TIMES.
001070 01  WS-CSV-FIELD-TABLE.
001080     05  WS-CSV-FIELD                 PIC X(40) OCCURS 7 TIMES.
001090 01  WS-CSV-FIELD-BYTES REDEFINES WS-CSV-FIELD-TABLE.
001100     05  WS-CSV-FIELD-BYTE            PIC X(01) OCCURS 280 TIMES.
001110 01  WS-TRIM-WORK-AREA                PIC X(40).
001120*---------------------------------------------------------------*
001130* NUMERIC VALIDATION WORK AREA.
001140*---------------------------------------------------------------*
001150 01  WS-SKILL-TEXT                    PIC X(40).
001160 01  WS-SCORE-TEXT                    PIC X(40).
001170 01  WS-TRIM-SOURCE                   PIC X(40).
001180 01  WS-SKILL-NUM                     PIC S9(05) USAGE COMP.
001190 01  WS-SCORE-NUM                     PIC S9(05) USAGE COMP.
001200*---------------------------------------------------------------*
001210* ROLE-NAME LOOKUP -- FIVE FIXED ROLES, SEARCHED IN THIS ORDER.
001220*---------------------------------------------------------------*
001230 01  ROLE-NAME-VALUES.
001240     05  FILLER                       PIC X(12)
001250                                       VALUE 'STRATEGIST'.
001260     05  FILLER                       PIC X(12) VALUE 'ATTACKER'.
001270     05  FILLER                       PIC X(12) VALUE 'DEFENDER'.
001280     05  FILLER                       PIC X(12) VALUE 'SUPPORTER'.
001290     05  FILLER                       PIC X(12)
001300                                       VALUE 'COORDINATOR'.
001310 01  ROLE-NAME-TABLE REDEFINES ROLE-NAME-VALUES.
001320     05  ROLE-NAME-ENTRY              PIC X(12) OCCURS 5 TIMES
001330                                       INDEXED BY ROLE-INDEX.
001340 01  WS-ROLE-UPPER                    PIC X(12).
001350 01  WS-ROLE-FOUND-SW                 PIC X(01) VALUE 'N'.
001360     88  ROLE-FOUND                              VALUE 'Y'.
001370 01  WS-PERSONA-TEXT                  PIC X(08).
001380*---------------------------------------------------------------*
001390 LINKAGE SECTION.
001400 COPY TEAMT.
001410*===============================================================*
001420 PROCEDURE DIVISION USING RECORD-TABLE-SIZE, RECORD-TABLE-INDEX,
001430     LOAD-RETURN-STATUS, RECORD-WARNING-COUNT, RECORD-TABLE.
001440*---------------------------------------------------------------*
001450 0000-MAIN-ROUTINE.
001460*---------------------------------------------------------------*
001470     MOVE 0 TO RECORD-TABLE-SIZE, RECORD-WARNING-COUNT,
001480               WS-LINE-NUMBER.
001490     SET LOAD-OK TO TRUE.
001500     PERFORM 1000-OPEN-PARTICIPANT-FILE.
001510     IF LOAD-OK
001520         PERFORM 1100-READ-HEADER-LINE
001530         IF LOAD-OK
001540             PERFORM 2000-READ-AND-PARSE
001550                 UNTIL EOF OR NOT LOAD-OK
001560         END-IF
001570     END-IF.
001580     PERFORM 3000-CLOSE-FILES.
001590     GOBACK.
001600*---------------------------------------------------------------*
001610 1000-OPEN-PARTICIPANT-FILE.
001620*---------------------------------------------------------------*
001630     OPEN INPUT PARTICIPANT-FILE.
001640     IF NOT PARTICIPANT-FILE-OK
001650         SET LOAD-FATAL-NOFILE TO TRUE
001660         DISPLAY 'TEAMRD: PARTICIPANT FILE NOT FOUND, STATUS ',
001670             PARTICIPANT-FILE-STATUS
001680     END-IF.
001690*---------------------------------------------------------------*
001700 1100-READ-HEADER-LINE.
001710*---------------------------------------------------------------*
001720     READ PARTICIPANT-FILE
001730         AT END
001740             SET LOAD-FATAL-EMPTY TO TRUE
001750             DISPLAY 'TEAMRD: PARTICIPANT FILE IS EMPTY'
001760         NOT AT END
001770             ADD 1 TO WS-LINE-NUMBER
001780     END-READ.
001790*---------------------------------------------------------------*
001800 2000-READ-AND-PARSE.
001810*---------------------------------------------------------------*
001820     READ PARTICIPANT-FILE
001830         AT END
001840             SET EOF TO TRUE
001850         NOT AT END
001860             ADD 1 TO WS-LINE-NUMBER
001870             MOVE PARTICIPANT-FILE-LINE TO WS-CSV-WORK-LINE
001880             PERFORM 2010-SKIP-IF-BLANK
001890     END-READ.
001900*---------------------------------------------------------------*
001910 2010-SKIP-IF-BLANK.
001920*---------------------------------------------------------------*
001930     IF WS-CSV-WORK-LINE NOT = SPACES
001940         PERFORM 2020-SPLIT-CSV-LINE
001950     END-IF.
001960*---------------------------------------------------------------*
001970 2020-SPLIT-CSV-LINE.
001980*---------------------------------------------------------------*
001990     MOVE SPACES TO WS-CSV-FIELD-TABLE.
002000     MOVE 0 TO WS-CSV-FIELD-COUNT.
002010     UNSTRING WS-CSV-WORK-LINE DELIMITED BY ','
002020         INTO WS-CSV-FIELD(1), WS-CSV-FIELD(2), WS-CSV-FIELD(3),
002030              WS-CSV-FIELD(4), WS-CSV-FIELD(5), WS-CSV-FIELD(6),
002040              WS-CSV-FIELD(7)
002050         TALLYING IN WS-CSV-FIELD-COUNT.
002060     IF WS-CSV-FIELD-COUNT < 7
002070         ADD 1 TO RECORD-WARNING-COUNT
002080         DISPLAY 'TEAMRD: LINE ', WS-LINE-NUMBER,
002090             ' HAS FEWER THAN 7 FIELDS, SKIPPED'
002100     ELSE
002110         PERFORM 2030-TRIM-ALL-FIELDS
002120         PERFORM 2040-VALIDATE-NUMERIC-FIELDS
002130         IF LOAD-OK
002140             PERFORM 2050-CLASSIFY-ROLE
002150             IF LOAD-OK
002160                 PERFORM 2060-CLASSIFY-PERSONALITY
002170                 PERFORM 2070-ADD-TABLE-ENTRY
002180             END-IF
002190         END-IF
002200     END-IF.
002210*---------------------------------------------------------------*
002220 2030-TRIM-ALL-FIELDS.
002230*---------------------------------------------------------------*
002240     PERFORM 2031-TRIM-ONE-FIELD
002250         VARYING WS-TRIM-INDEX FROM 1 BY 1
002260         UNTIL WS-TRIM-INDEX > 7.
002270*---------------------------------------------------------------*
002280 2031-TRIM-ONE-FIELD.
002290*---------------------------------------------------------------*
002300     MOVE WS-CSV-FIELD(WS-TRIM-INDEX) TO WS-TRIM-WORK-AREA.
002310     INSPECT WS-TRIM-WORK-AREA
002320         TALLYING WS-LEAD-SPACES FOR LEADING SPACE.
002330     IF WS-LEAD-SPACES > 0
002340         MOVE WS-TRIM-WORK-AREA(WS-LEAD-SPACES + 1:)
002350             TO WS-CSV-FIELD(WS-TRIM-INDEX)
002360     END-IF.
002370     MOVE 0 TO WS-LEAD-SPACES.
002380*---------------------------------------------------------------*
002390 2040-VALIDATE-NUMERIC-FIELDS.
002400*---------------------------------------------------------------*
002410* EACH FIELD STILL CARRIES ITS TRAILING PIC X(40) PAD AFTER THE
002420* DIGITS, AND A PADDED FIELD TESTS NOT NUMERIC, SO THE CLASS TEST
002430* IS MADE AGAINST THE FIELD'S TRIMMED LENGTH, NOT THE WHOLE 40
002440* BYTES, TRT-0173.
002450*---------------------------------------------------------------*
002460     MOVE WS-CSV-FIELD(5) TO WS-SKILL-TEXT.
002470     MOVE WS-CSV-FIELD(7) TO WS-SCORE-TEXT.
002480     MOVE WS-SKILL-TEXT TO WS-TRIM-SOURCE.
002490     PERFORM 9100-COMPUTE-TRIM-LENGTH.
002500     MOVE WS-TRIM-LENGTH TO WS-SKILL-TEXT-LEN.
002510     MOVE WS-SCORE-TEXT TO WS-TRIM-SOURCE.
002520     PERFORM 9100-COMPUTE-TRIM-LENGTH.
002530     MOVE WS-TRIM-LENGTH TO WS-SCORE-TEXT-LEN.
002540     IF WS-SKILL-TEXT-LEN = 0
002550         OR WS-SCORE-TEXT-LEN = 0
002560         OR WS-SKILL-TEXT(1:WS-SKILL-TEXT-LEN) IS NOT NUMERIC
002570         OR WS-SCORE-TEXT(1:WS-SCORE-TEXT-LEN) IS NOT NUMERIC
002580         SET LOAD-FATAL-BAD-DATA TO TRUE
002590         DISPLAY 'TEAMRD: LINE ', WS-LINE-NUMBER,
002600             ' HAS A NON-NUMERIC SKILL OR SCORE, LOAD ABORTED'
002610     ELSE
002620         MOVE WS-SKILL-TEXT(1:WS-SKILL-TEXT-LEN) TO WS-SKILL-NUM
002630         MOVE WS-SCORE-TEXT(1:WS-SCORE-TEXT-LEN) TO WS-SCORE-NUM
002640     END-IF.
002650*---------------------------------------------------------------*
002660 2050-CLASSIFY-ROLE.
002670*---------------------------------------------------------------*
002680     MOVE WS-CSV-FIELD(6) TO WS-ROLE-UPPER.
002690     INSPECT WS-ROLE-UPPER
002700         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
002710                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
002720     SET WS-ROLE-FOUND-SW TO 'N'.
002730     SET ROLE-INDEX TO 1.
002740     SEARCH ROLE-NAME-ENTRY
002750         AT END
002760             SET LOAD-FATAL-BAD-DATA TO TRUE
002770             DISPLAY 'TEAMRD: LINE ', WS-LINE-NUMBER,
002780                 ' HAS AN UNRECOGNIZED PREFERRED ROLE, LOAD ',
002790                 'ABORTED'
002800         WHEN ROLE-NAME-ENTRY(ROLE-INDEX) = WS-ROLE-UPPER
002810             SET ROLE-FOUND TO TRUE
002820     END-SEARCH.
002830*---------------------------------------------------------------*
002840 2060-CLASSIFY-PERSONALITY.
002850*---------------------------------------------------------------*
002860     EVALUATE TRUE
002870         WHEN WS-SCORE-NUM >= 90
002880             MOVE 'LEADER'   TO WS-PERSONA-TEXT
002890         WHEN WS-SCORE-NUM >= 70
002900             MOVE 'BALANCED' TO WS-PERSONA-TEXT
002910         WHEN OTHER
002920             MOVE 'THINKER'  TO WS-PERSONA-TEXT
002930     END-EVALUATE.
002940*---------------------------------------------------------------*
002950 2070-ADD-TABLE-ENTRY.
002960*---------------------------------------------------------------*
002970     ADD 1 TO RECORD-TABLE-SIZE.
002980     MOVE WS-CSV-FIELD(1) TO PARTICIPANT-ID(RECORD-TABLE-SIZE).
002990     MOVE WS-CSV-FIELD(2) TO PARTICIPANT-NAME(RECORD-TABLE-SIZE).
003000     MOVE WS-CSV-FIELD(3) TO
003010         PARTICIPANT-EMAIL(RECORD-TABLE-SIZE).
003020     MOVE WS-CSV-FIELD(4) TO PARTICIPANT-GAME(RECORD-TABLE-SIZE).
003030     MOVE WS-SKILL-NUM TO PARTICIPANT-SKILL(RECORD-TABLE-SIZE).
003040     MOVE ROLE-NAME-ENTRY(ROLE-INDEX) TO
003050         PARTICIPANT-ROLE(RECORD-TABLE-SIZE).
003060     MOVE WS-SCORE-NUM TO PARTICIPANT-SCORE(RECORD-TABLE-SIZE).
003070     MOVE WS-PERSONA-TEXT TO
003080         PARTICIPANT-PERSONA(RECORD-TABLE-SIZE).
003090*---------------------------------------------------------------*
003100 3000-CLOSE-FILES.
003110*---------------------------------------------------------------*
003120     CLOSE PARTICIPANT-FILE.
003130     DISPLAY 'TEAMRD: PARTICIPANTS LOADED: ', RECORD-TABLE-SIZE,
003140         ' WARNINGS: ', RECORD-WARNING-COUNT.
003150*---------------------------------------------------------------*
003160* RIGHT-TRIM LENGTH OF WS-TRIM-SOURCE -- BACKS UP FROM THE FULL
003170* 40-BYTE WIDTH UNTIL A NON-SPACE CHARACTER IS FOUND.  NO INSPECT
003180* PHRASE COVERS TRAILING SPACES, SO THIS WALKS IT BY HAND.
003190*---------------------------------------------------------------*
003200 9100-COMPUTE-TRIM-LENGTH.
003210*---------------------------------------------------------------*
003220     MOVE 40 TO WS-TRIM-LENGTH.
003230     PERFORM 9110-BACK-UP-ONE-POSITION
003240         UNTIL WS-TRIM-LENGTH = 0
003250             OR WS-TRIM-SOURCE(WS-TRIM-LENGTH:1) NOT = SPACE.
003260*---------------------------------------------------------------*
003270 9110-BACK-UP-ONE-POSITION.
003280*---------------------------------------------------------------*
003290     SUBTRACT 1 FROM WS-TRIM-LENGTH.
